000100*--------------------------------------------------------
000200* FDUSR01 - user master record.
000300*
000400* One record per TYLER user.  USER-CURRENT-XP carries the
000500* running total toward today's quota; it is knocked back
000600* down by USER-DAILY-QUOTA every time the quota is met, so
000700* it never has to be a huge accumulator.  USER-OFF-DAY-
000800* FLAGS is one byte per weekday, Monday first, matching
000900* OFF-DAY-WORK in WSCAL01.
001000*
001100* 1988-11-03  RJH          Original vendor master FD.
001200* 1999-10-12  RJH  CR-4102 Replaced with the TYLER user
001300*                          record; added USER-OFF-DAY-
001400*                          FLAGS and the streak fields.
001500* 1999-12-30  MDO  Y2K-07  USER-LAST-ACHIEVED widened to a         
001600*                          4-digit-year YYYYMMDD.                 
001700*--------------------------------------------------------
001800 FD  USER-MASTER
001900     LABEL RECORDS ARE STANDARD.
002000 01  USER-RECORD.
002100     05  USER-ID                    PIC 9(9).
002200     05  USER-NAME                  PIC X(20).
002300     05  USER-CURRENT-XP            PIC S9(5).
002400     05  USER-DAILY-QUOTA           PIC 9(5).
002500     05  USER-STREAK                PIC 9(5).
002600     05  USER-LAST-ACHIEVED         PIC 9(8).
002700*    Broken-out view so the report routines don't have to         
002800*    MOVE this out to WSCAL01 just to print it.                   
002900*    1999-11-15  RJH  CR-4122  Added for streak reporting.        
003000     05  USER-LAST-ACHIEVED-X REDEFINES USER-LAST-ACHIEVED.
003100         10  USER-LAST-ACHIEVED-YYYY   PIC 9(4).
003200         10  USER-LAST-ACHIEVED-MM     PIC 9(2).
003300         10  USER-LAST-ACHIEVED-DD     PIC 9(2).
003400     05  USER-DAYS-OFF-PER-WEEK     PIC 9(1).
003500     05  USER-OFF-DAY-FLAGS.
003600         10  USER-OFF-DAY-FLAG      PIC X OCCURS 7 TIMES.
003700             88  USER-DAY-IS-OFF        VALUE "Y".
003800*    Whole-word view of the seven flags, Monday first, for        
003900*    a single-move display instead of a loop.                     
004000*    1999-11-15  RJH  CR-4122                                     
004100     05  USER-OFF-DAY-STRING REDEFINES USER-OFF-DAY-FLAGS
004200                               PIC X(7).
004300     05  FILLER                    PIC X(02).
004400
004500*--------------------------------------------------------
004600* Unsigned alternate view of the whole record for the             
004700* inquiry dump utility.                                           
004800* 1999-11-15  RJH  CR-4122  Added for the streak-report           
004900*                           work.                                 
005000*--------------------------------------------------------
005100 01  FILLER REDEFINES USER-RECORD.
005200     05  FILLER                    PIC X(09).
005300     05  FILLER                    PIC X(20).
005400     05  USER-CURRENT-XP-ABS        PIC 9(05).
005500     05  FILLER                    PIC X(28).
