000100*--------------------------------------------------------
000200* WSCAL01 - shared calendar work area.
000300*
000400* Used by every TYLER batch program that has to test a
000500* date against a user's day-off pattern or walk a date
000600* forward one day at a time (task relocation, streak
000700* roll-forward, day-off week/night resets).
000800*
000900* 1987-04-02  RJH          Original working storage for
001000*                          BILRPT02 due-date sort.
001100* 1999-10-12  RJH  CR-4102 Lifted into its own COPY member        
001200*                          so the TYLER progress programs         
001300*                          can share one calendar routine         
001400*                          instead of six copies of it.           
001500* 1999-12-30  MDO  Y2K-07  Four-digit year fields end to          
001600*                          end; no more windowed YY.              
001700*--------------------------------------------------------
001800 01  DATE-WORK             PIC 9(8).
001900 01  FILLER REDEFINES DATE-WORK.
002000     05  DATE-YYYY         PIC 9(4).
002100     05  DATE-MM           PIC 9(2).
002200     05  DATE-DD           PIC 9(2).
002300
002400 01  TODAY-WORK             PIC 9(8).
002500 01  FILLER REDEFINES TODAY-WORK.
002600     05  TODAY-YYYY         PIC 9(4).
002700     05  TODAY-MM           PIC 9(2).
002800     05  TODAY-DD           PIC 9(2).
002900
003000 01  OFF-DAY-WORK           PIC X(7).
003100 01  FILLER REDEFINES OFF-DAY-WORK.
003200     05  OFF-DAY-FLAG       PIC X OCCURS 7 TIMES
003300                                INDEXED BY OFF-DAY-IX.
003400         88  OFF-DAY-IS-OFF     VALUE "Y".
003500
003600*--------------------------------------------------------
003700* Days-per-month table (non-leap).  February is patched           
003800* to 29 by CALENDAR-IS-LEAP-YEAR when needed.                          
003900*--------------------------------------------------------
004000 01  DAYS-PER-MONTH.
004100     05  FILLER                PIC 9(2) VALUE 31.
004200     05  FILLER                PIC 9(2) VALUE 28.
004300     05  FILLER                PIC 9(2) VALUE 31.
004400     05  FILLER                PIC 9(2) VALUE 30.
004500     05  FILLER                PIC 9(2) VALUE 31.
004600     05  FILLER                PIC 9(2) VALUE 30.
004700     05  FILLER                PIC 9(2) VALUE 31.
004800     05  FILLER                PIC 9(2) VALUE 31.
004900     05  FILLER                PIC 9(2) VALUE 30.
005000     05  FILLER                PIC 9(2) VALUE 31.
005100     05  FILLER                PIC 9(2) VALUE 30.
005200     05  FILLER                PIC 9(2) VALUE 31.
005300 01  FILLER REDEFINES DAYS-PER-MONTH.
005400     05  DAYS-IN-MONTH      PIC 9(2) OCCURS 12 TIMES
005500                                INDEXED BY MONTH-IX.
005600
005700 77  WEEKDAY-NUM            PIC 9     COMP.
005800     88  WEEKDAY-IS-MONDAY     VALUE 1.
005900     88  WEEKDAY-IS-SUNDAY     VALUE 7.
006000
006100 77  LEAP-YEAR-FLAG         PIC X     VALUE "N".
006200     88  YEAR-IS-LEAP           VALUE "Y".
006300
006400 77  Z-MONTH                PIC S9(4) COMP.
006500 77  Z-YEAR                 PIC S9(4) COMP.
006600 77  Z-CENTURY              PIC S9(4) COMP.
006700 77  Z-YR-OF-CENT           PIC S9(4) COMP.
006800 77  Z-H                    PIC S9(4) COMP.
006900 77  Z-QUOT                 PIC S9(4) COMP.
007000 77  Z-REM                  PIC S9(4) COMP.
007100 77  Z-LEAP-QUOT            PIC S9(6) COMP.
007200 77  Z-LEAP-REM             PIC S9(4) COMP.
007300
007400 77  DAYS-WALKED            PIC 9(4)  COMP VALUE ZERO.
007500 77  MAX-DAYS-TO-WALK       PIC 9(4)  COMP VALUE 400.
