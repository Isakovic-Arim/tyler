000100*--------------------------------------------------------
000200* SLEVT01 - SELECT clause for the completion events file.
000300* 1999-10-12  RJH  CR-4102 New for the TYLER conversion.          
000400*--------------------------------------------------------
000500     SELECT COMPLETION-EVENTS
000600         ASSIGN TO "COMPEVT"
000700         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS IS EVENT-FILE-STATUS.
