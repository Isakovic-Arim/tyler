000100*--------------------------------------------------------
000200* FDEVT01 - completion event (transaction) record.
000300* 1999-10-12  RJH  CR-4102 New for the TYLER conversion.          
000400*--------------------------------------------------------
000500 FD  COMPLETION-EVENTS
000600     LABEL RECORDS ARE STANDARD.
000700 01  EVENT-RECORD.
000800     05  EVENT-USER-ID               PIC 9(9).
000900     05  EVENT-TASK-ID               PIC 9(9).
001000     05  EVENT-DATE                  PIC 9(8).
001100     05  FILLER                    PIC X(01).
