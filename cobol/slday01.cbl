000100*--------------------------------------------------------
000200* SLDAY01 - SELECT clause for the day-off request file.
000300* 1999-10-19  RJH  CR-4108 New for the TYLER conversion;          
000400*                          feeds DAYSET01.                        
000500*--------------------------------------------------------
000600     SELECT DAYOFF-TRANS
000700         ASSIGN TO "DAYOFFT"
000800         ORGANIZATION IS SEQUENTIAL
000900         FILE STATUS IS DAYOFF-FILE-STATUS.
