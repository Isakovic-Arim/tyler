000100*--------------------------------------------------------
000200* FDPRI01 - priority code record.
000300* 1999-10-12  RJH  CR-4102 New for the TYLER conversion.          
000400*--------------------------------------------------------
000500 FD  PRIORITY-FILE
000600     LABEL RECORDS ARE STANDARD.
000700 01  PRIORITY-RECORD.
000800     05  PRIORITY-ID                    PIC 9(3).
000900     05  PRIORITY-NAME                  PIC X(20).
001000     05  PRIORITY-XP                    PIC 9(3).
001100     05  FILLER                    PIC X(01).
