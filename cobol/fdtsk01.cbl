000100*--------------------------------------------------------
000200* FDTSK01 - task record.
000300*
000400* TASK-PARENT-ID of zero means a top-level task.  Tasks
000500* are loaded into TASK-FILE ordered ascending by
000600* TASK-USER-ID then TASK-ID with every parent's record
000700* ahead of its subtasks, which is what lets TSKEDT01
000800* validate parent/subtask totals in a single sequential
000900* pass instead of a two-pass sort.
001000*
001100* 1989-02-20  RJH          Original voucher record FD.
001200* 1999-10-12  RJH  CR-4102 Replaced with the TYLER task           
001300*                          record; added TASK-PARENT-ID,          
001400*                          TASK-REMAINING-XP.                     
001500* 1999-12-30  MDO  Y2K-07  TASK-DUE-DATE and TASK-DEADLINE        
001600*                          widened to 4-digit-year                
001700*                          YYYYMMDD.                              
001800*--------------------------------------------------------
001900 FD  TASK-FILE
002000     LABEL RECORDS ARE STANDARD.
002100 01  TASK-RECORD.
002200     05  TASK-ID                   PIC 9(9).
002300     05  TASK-PARENT-ID            PIC 9(9).
002400     05  TASK-USER-ID              PIC 9(9).
002500     05  TASK-NAME                 PIC X(40).
002600     05  TASK-DESC                 PIC X(60).
002700     05  TASK-DUE-DATE             PIC 9(8).
002800*    Broken-out view for the relocation report.                   
002900*    1999-11-03  RJH  CR-4113                                     
003000     05  TASK-DUE-DATE-X REDEFINES TASK-DUE-DATE.
003100         10  TASK-DUE-YYYY             PIC 9(4).
003200         10  TASK-DUE-MM               PIC 9(2).
003300         10  TASK-DUE-DD               PIC 9(2).
003400     05  TASK-DEADLINE             PIC 9(8).
003500*    Broken-out view for the relocation report.                   
003600*    1999-11-03  RJH  CR-4113                                     
003700     05  TASK-DEADLINE-X REDEFINES TASK-DEADLINE.
003800         10  TASK-DEADLINE-YYYY        PIC 9(4).
003900         10  TASK-DEADLINE-MM          PIC 9(2).
004000         10  TASK-DEADLINE-DD          PIC 9(2).
004100     05  TASK-PRIORITY-ID          PIC 9(3).
004200     05  TASK-XP                   PIC 9(3).
004300     05  TASK-REMAINING-XP         PIC 9(3).
004400     05  TASK-DONE-FLAG            PIC X(1).
004500         88  TASK-IS-DONE              VALUE "Y".
004600         88  TASK-IS-OPEN               VALUE "N".
004700     05  FILLER                    PIC X(02).
004800
004900*--------------------------------------------------------
005000* Key-pair view used by the housekeeping utility that             
005100* scans for orphaned subtasks after a parent is deleted.          
005200* 1999-11-03  RJH  CR-4113                                        
005300*--------------------------------------------------------
005400 01  FILLER REDEFINES TASK-RECORD.
005500     05  TASK-ALT-ID               PIC 9(09).
005600     05  TASK-ALT-PARENT-ID        PIC 9(09).
005700     05  FILLER                    PIC X(137).
