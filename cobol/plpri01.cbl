000100*--------------------------------------------------------
000200* PLPRI01 - load and search the priority table.
000300* COPY into the PROCEDURE DIVISION alongside WSPRI01,
000400* FDPRI01 and SLPRI01.
000500* 1999-10-12  RJH  CR-4102 New for the TYLER conversion.
000600* 2000-06-13  DLP  CR-4155 A bad PRIORITY-XP or PRIORITY-          CR-4155
000610*                          NAME on the priority file was           CR-4155
000620*                          loading into the table unchecked        CR-4155
000630*                          and only surfacing later, at the        CR-4155
000640*                          task, as PRIORITY NOT ON FILE           CR-4155
000650*                          with no clue why.  PRIORITY-            CR-4155
000660*                          LOAD-ONE-ENTRY now edits the            CR-4155
000670*                          record before it goes in the            CR-4155
000680*                          table, the same way TSKEDT01            CR-4155
000690*                          edits a task.                           CR-4155
000700*--------------------------------------------------------
000800 PRIORITY-LOAD-TABLE.
000900     MOVE ZERO TO PRIORITY-COUNT.
001000     MOVE ZERO TO PRIORITY-REJECT-COUNT.
001100     OPEN INPUT PRIORITY-FILE.
001200     PERFORM PRIORITY-READ-NEXT.
001300     PERFORM PRIORITY-LOAD-ONE-ENTRY
001400         UNTIL PRIORITY-FILE-STATUS = "10".
001500     CLOSE PRIORITY-FILE.
001600
001700 PRIORITY-LOAD-ONE-ENTRY.
001800     PERFORM PRIORITY-EDIT-THE-RECORD.
001900     IF PRIORITY-ENTRY-IS-OK
002000         ADD 1 TO PRIORITY-COUNT
002100         SET PRIORITY-IX TO PRIORITY-COUNT
002200         MOVE PRIORITY-ID   TO TABLE-PRIORITY-ID (PRIORITY-IX)
002300         MOVE PRIORITY-NAME TO TABLE-PRIORITY-NAME (PRIORITY-IX)
002400         MOVE PRIORITY-XP   TO TABLE-PRIORITY-XP (PRIORITY-IX)
002500     ELSE
002600         ADD 1 TO PRIORITY-REJECT-COUNT
002700         DISPLAY "PLPRI01 - REJECTED PRIORITY "
002800             PRIORITY-ID " - " PRIORITY-REJECT-REASON.
002900     PERFORM PRIORITY-READ-NEXT.
003000
003100 PRIORITY-EDIT-THE-RECORD.
003200     MOVE "Y" TO PRIORITY-ENTRY-OK-FLAG.
003300     MOVE SPACE TO PRIORITY-REJECT-REASON.
003400     IF PRIORITY-XP = ZERO OR PRIORITY-XP > 100
003500         MOVE "N" TO PRIORITY-ENTRY-OK-FLAG
003600         MOVE "PRIORITY XP NOT 1-100" TO PRIORITY-REJECT-REASON.
003700     IF PRIORITY-ENTRY-IS-OK
003800         PERFORM PRIORITY-EDIT-THE-NAME.
003900
004000 PRIORITY-EDIT-THE-NAME.
004100     MOVE ZERO TO PRIORITY-NAME-TRAIL.
004200     INSPECT PRIORITY-NAME TALLYING PRIORITY-NAME-TRAIL
004300         FOR TRAILING SPACE.
004400     COMPUTE PRIORITY-NAME-SIG-LEN =
004500             20 - PRIORITY-NAME-TRAIL.
004600     IF PRIORITY-NAME-SIG-LEN < 3
004700         MOVE "N" TO PRIORITY-ENTRY-OK-FLAG
004800         MOVE "PRIORITY NAME TOO SHORT" TO PRIORITY-REJECT-REASON.
004900
005000 PRIORITY-READ-NEXT.
005100     READ PRIORITY-FILE
005200         AT END
005300         MOVE "10" TO PRIORITY-FILE-STATUS.
005400
005500 PRIORITY-FIND-BY-ID.
005600     MOVE "N" TO PRIORITY-FOUND-FLAG.
005700     SET PRIORITY-IX TO 1.
005800     SEARCH PRIORITY-ENTRY
005900         AT END
006000             MOVE "N" TO PRIORITY-FOUND-FLAG
006100         WHEN TABLE-PRIORITY-ID (PRIORITY-IX) = TASK-PRIORITY-ID
006200             MOVE "Y" TO PRIORITY-FOUND-FLAG.
