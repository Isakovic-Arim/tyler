000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DAYSET01.
000300 AUTHOR. R J HALVERSON.
000400 INSTALLATION. TYLER SYSTEMS GROUP.
000500 DATE-WRITTEN. 11/09/1999.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH JOB STREAM ONLY.
000800*--------------------------------------------------------
000900* DAYSET01 - Day-off set/remove transaction processing.
001000*
001100* Reads the day-off request file transaction by
001200* transaction against the user master: an "S" sets a day
001300* off (allowance permitting, inside the current week,
001400* not already set, and not sitting on top of one of the
001500* user's task deadlines); an "R" removes one already set,
001600* as long as it is not today.  Every accepted transaction
001700* gives back or takes an allowance day and calls TSKRLC01
001800* so the task file reflects the new off-day pattern right
001900* away rather than waiting for the next nightly cycle.
002000*
002100* Sequential scan/update shape lifted from VCHSEL01.
002200*--------------------------------------------------------
002300* CHANGE LOG
002400*--------------------------------------------------------
002500* 1999-11-09  RJH  CR-4119  Original day-off set/remove            CR-4119
002600*                           run for the TYLER conversion.          CR-4119
002700* 1999-12-30  MDO  Y2K-07   Coming-Sunday walk now uses             Y2K-07
002800*                           four-digit-year comparisons.            Y2K-07
002900* 2000-05-22  DLP  CR-4151  Rejected transactions are now          CR-4151
003000*                           DISPLAYed with a reason instead        CR-4151
003100*                           of just a transaction dump -           CR-4151
003200*                           operators kept calling in              CR-4151
003300*                           asking what was wrong with them.       CR-4151
003400*--------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     UPSI-0 IS FORCE-RUN-SWITCH
003900         ON STATUS IS FORCE-RUN
004000         OFF STATUS IS NORMAL-RUN.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     COPY "slday01.cbl".
004600
004700     COPY "slusr01.cbl".
004800
004900     COPY "sltsk01.cbl".
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400     COPY "fdday01.cbl".
005500
005600     COPY "fdusr01.cbl".
005700
005800     COPY "fdtsk01.cbl".
005900
006000 WORKING-STORAGE SECTION.
006100
006200     COPY "wsstat01.cbl".
006300
006400     COPY "wscal01.cbl".
006500
006600 77  TRANS-FILE-AT-END      PIC X     VALUE "N".
006700     88  TRANS-FILE-IS-DONE     VALUE "Y".
006800
006900 77  USER-FOUND-FLAG        PIC X     VALUE "N".
007000     88  USER-WAS-FOUND         VALUE "Y".
007100
007200 77  TRANS-OK-FLAG          PIC X     VALUE "Y".
007300     88  TRANS-IS-OK            VALUE "Y".
007400
007500 77  TRANS-WEEKDAY-NUM      PIC 9     COMP VALUE ZERO.
007600
007700 77  COMING-SUNDAY          PIC 9(8)  VALUE ZERO.
007800 77  DAYS-TO-SUNDAY         PIC 9     COMP VALUE ZERO.
007900 77  SUNDAY-WALK-COUNT      PIC 9     COMP VALUE ZERO.
008000
008100 77  TASK-SCAN-AT-END       PIC X     VALUE "N".
008200     88  TASK-SCAN-IS-DONE      VALUE "Y".
008300
008400 77  DEADLINE-CONFLICT-FLAG PIC X     VALUE "N".
008500     88  DEADLINE-CONFLICTS     VALUE "Y".
008600
008700 77  REJECT-REASON          PIC X(40) VALUE SPACE.
008800
008900 PROCEDURE DIVISION.
009000 PROGRAM-BEGIN.
009100     PERFORM OPENING-PROCEDURE.
009200     PERFORM MAIN-PROCESS.
009300     PERFORM CLOSING-PROCEDURE.
009400
009500 PROGRAM-EXIT.
009600     EXIT PROGRAM.
009700
009800 PROGRAM-DONE.
009900     STOP RUN.
010000
010100 OPENING-PROCEDURE.
010200     ACCEPT TODAY-WORK FROM DATE YYYYMMDD.
010300     PERFORM FIGURE-COMING-SUNDAY.
010400     OPEN INPUT DAYOFF-TRANS.
010500     OPEN I-O USER-MASTER.
010600     OPEN I-O TASK-FILE.
010700
010800 CLOSING-PROCEDURE.
010900     CLOSE DAYOFF-TRANS.
011000     CLOSE USER-MASTER.
011100     CLOSE TASK-FILE.
011200
011300*--------------------------------------------------------
011400* "The coming Sunday" is today itself when today already          
011500* is a Sunday.                                                    
011600*--------------------------------------------------------
011700 FIGURE-COMING-SUNDAY.
011800     MOVE TODAY-WORK TO DATE-WORK.
011900     PERFORM CALENDAR-WEEKDAY-OF-DATE.
012000     COMPUTE DAYS-TO-SUNDAY = 7 - WEEKDAY-NUM.
012100     MOVE ZERO TO SUNDAY-WALK-COUNT.
012200     PERFORM CALENDAR-ADD-ONE-DAY-AND-COUNT
012300         UNTIL SUNDAY-WALK-COUNT NOT < DAYS-TO-SUNDAY.
012400     MOVE DATE-WORK TO COMING-SUNDAY.
012500
012600 CALENDAR-ADD-ONE-DAY-AND-COUNT.
012700     PERFORM CALENDAR-ADD-ONE-DAY.
012800     ADD 1 TO SUNDAY-WALK-COUNT.
012900
013000 MAIN-PROCESS.
013100     PERFORM READ-NEXT-TRANS.
013200     PERFORM PROCESS-ALL-TRANS
013300         UNTIL TRANS-FILE-IS-DONE.
013400
013500 READ-NEXT-TRANS.
013600     READ DAYOFF-TRANS
013700         AT END
013800         MOVE "Y" TO TRANS-FILE-AT-END.
013900
014000 PROCESS-ALL-TRANS.
014100     PERFORM PROCESS-ONE-TRANS.
014200     PERFORM READ-NEXT-TRANS.
014300
014400 PROCESS-ONE-TRANS.
014500     MOVE "Y" TO TRANS-OK-FLAG.
014600     MOVE SPACE TO REJECT-REASON.
014700     PERFORM FIND-THE-USER.
014800     IF USER-WAS-FOUND
014900         MOVE DAYOFF-REQUEST-DATE TO DATE-WORK
015000         PERFORM CALENDAR-WEEKDAY-OF-DATE
015100         MOVE WEEKDAY-NUM TO TRANS-WEEKDAY-NUM
015200         IF DAYOFF-ACTION-IS-SET
015300             PERFORM PROCESS-SET-REQUEST
015400         ELSE
015500         IF DAYOFF-ACTION-IS-REMOVE
015600             PERFORM PROCESS-REMOVE-REQUEST
015700         ELSE
015800             MOVE "N" TO TRANS-OK-FLAG
015900             MOVE "UNKNOWN ACTION CODE" TO REJECT-REASON
016000         END-IF
016100         END-IF
016200         IF TRANS-IS-OK
016300             REWRITE USER-RECORD
016400                 INVALID KEY
016500                 DISPLAY "DAYSET01 - ERROR REWRITING USER"
016600             CALL "TSKRLC01"
016700         ELSE
016800             DISPLAY "DAYSET01 - REJECTED USER "
016900                 DAYOFF-USER-ID " - " REJECT-REASON
017000         END-IF
017100     END-IF.
017200
017300 FIND-THE-USER.
017400     MOVE DAYOFF-USER-ID TO USER-ID.
017500     READ USER-MASTER RECORD
017600         INVALID KEY
017700         MOVE "N" TO USER-FOUND-FLAG
017800         NOT INVALID KEY
017900         MOVE "Y" TO USER-FOUND-FLAG.
018000     IF NOT USER-WAS-FOUND
018100         DISPLAY "DAYSET01 - USER NOT ON FILE " DAYOFF-USER-ID.
018200
018300*--------------------------------------------------------
018400* Rule 13 - set a day off.                                        
018500*--------------------------------------------------------
018600 PROCESS-SET-REQUEST.
018700     IF USER-DAYS-OFF-PER-WEEK < 1
018800         MOVE "N" TO TRANS-OK-FLAG
018900         MOVE "NO ALLOWANCE REMAINING" TO REJECT-REASON
019000     ELSE
019100     IF DAYOFF-REQUEST-DATE < TODAY-WORK
019200             OR DAYOFF-REQUEST-DATE > COMING-SUNDAY
019300         MOVE "N" TO TRANS-OK-FLAG
019400         MOVE "DATE NOT IN CURRENT WEEK" TO REJECT-REASON
019500     ELSE
019600     IF USER-OFF-DAY-FLAG (TRANS-WEEKDAY-NUM) = "Y"
019700         MOVE "N" TO TRANS-OK-FLAG
019800         MOVE "DAY ALREADY OFF" TO REJECT-REASON
019900     ELSE
020000         PERFORM CHECK-DEADLINE-CONFLICT
020100         IF DEADLINE-CONFLICTS
020200             MOVE "N" TO TRANS-OK-FLAG
020300             MOVE "COINCIDES WITH TASK DEADLINE"
020400                 TO REJECT-REASON
020500         ELSE
020600             SUBTRACT 1 FROM USER-DAYS-OFF-PER-WEEK
020700             MOVE "Y" TO USER-OFF-DAY-FLAG (TRANS-WEEKDAY-NUM)
020800         END-IF
020900     END-IF.
021000
021100*--------------------------------------------------------
021200* Rule 14 - remove a day off.                                     
021300*--------------------------------------------------------
021400 PROCESS-REMOVE-REQUEST.
021500     IF USER-OFF-DAY-FLAG (TRANS-WEEKDAY-NUM) NOT = "Y"
021600         MOVE "N" TO TRANS-OK-FLAG
021700         MOVE "DAY NOT CURRENTLY OFF" TO REJECT-REASON
021800     ELSE
021900     IF DAYOFF-REQUEST-DATE = TODAY-WORK
022000         MOVE "N" TO TRANS-OK-FLAG
022100         MOVE "CANNOT REMOVE TODAY" TO REJECT-REASON
022200     ELSE
022300         ADD 1 TO USER-DAYS-OFF-PER-WEEK
022400         MOVE "N" TO USER-OFF-DAY-FLAG (TRANS-WEEKDAY-NUM)
022500     END-IF.
022600
022700*--------------------------------------------------------
022800* "must not coincide with any task deadline of the user"          
022900*--------------------------------------------------------
023000 CHECK-DEADLINE-CONFLICT.
023100     MOVE "N" TO DEADLINE-CONFLICT-FLAG.
023200     MOVE USER-ID TO TASK-USER-ID.
023300     MOVE "N" TO TASK-SCAN-AT-END.
023400     START TASK-FILE KEY IS = TASK-USER-ID
023500         INVALID KEY
023600         MOVE "Y" TO TASK-SCAN-AT-END.
023700     IF NOT TASK-SCAN-IS-DONE
023800         PERFORM READ-TASK-FOR-CONFLICT-CHECK
023900         PERFORM SCAN-TASKS-FOR-CONFLICT
024000             UNTIL TASK-SCAN-IS-DONE
024100                OR DEADLINE-CONFLICTS
024200     END-IF.
024300
024400 SCAN-TASKS-FOR-CONFLICT.
024500     IF TASK-DEADLINE = DAYOFF-REQUEST-DATE
024600         MOVE "Y" TO DEADLINE-CONFLICT-FLAG
024700     ELSE
024800         PERFORM READ-TASK-FOR-CONFLICT-CHECK.
024900
025000 READ-TASK-FOR-CONFLICT-CHECK.
025100     READ TASK-FILE NEXT RECORD
025200         AT END
025300         MOVE "Y" TO TASK-SCAN-AT-END
025400         NOT AT END
025500         IF TASK-USER-ID NOT = USER-ID
025600             MOVE "Y" TO TASK-SCAN-AT-END
025700         END-IF
025800     END-READ.
025900
026000     COPY "plcal01.cbl".
