000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DAYRST01.
000300 AUTHOR. R J HALVERSON.
000400 INSTALLATION. TYLER SYSTEMS GROUP.
000500 DATE-WRITTEN. 11/11/1999.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH JOB STREAM ONLY.
000800*--------------------------------------------------------
000900* DAYRST01 - Weekly day-off allowance reset.
001000*
001100* Run once at the end of Sunday's cycle, ahead of Monday's
001200* task edit run: every user's days-off allowance goes back
001300* to 2 and every off-day flag is cleared, so the coming
001400* week starts clean.  Straight bulk-flag-clear scan, the
001500* same shape as VCHCLR01's month-end deductible-flag wipe.
001600*--------------------------------------------------------
001700* CHANGE LOG
001800*--------------------------------------------------------
001900* 1999-11-11  RJH  CR-4120  Original weekly reset run for          CR-4120
002000*                           the TYLER conversion.                  CR-4120
002100* 1999-12-30  MDO  Y2K-07   Rebuilt against FDUSR01 after           Y2K-07
002200*                           the Y2K widening only; no logic         Y2K-07
002300*                           change.                                 Y2K-07
002400* 2000-08-07  DLP  CR-4159  Operations ran this by hand on         CR-4159
002500*                           a Wednesday and wiped a week's         CR-4159
002600*                           worth of day-off requests; added       CR-4159
002700*                           the Sunday check below.                CR-4159
002800* 2000-09-19  DLP  CR-4164  Added UPSI-0 override switch so        CR-4164
002900*                           Operations can force a make-up         CR-4164
003000*                           run after a missed Sunday cycle        CR-4164
003100*                           without the warning message.           CR-4164
003200*--------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     UPSI-0 IS FORCE-RUN-SWITCH
003700         ON STATUS IS FORCE-RUN
003800         OFF STATUS IS NORMAL-RUN.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     COPY "slusr01.cbl".
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800     COPY "fdusr01.cbl".
004900
005000 WORKING-STORAGE SECTION.
005100
005200     COPY "wsstat01.cbl".
005300
005400     COPY "wscal01.cbl".
005500
005600 77  USER-FILE-AT-END       PIC X     VALUE "N".
005700     88  USER-FILE-IS-DONE      VALUE "Y".
005800
005900 77  USERS-RESET-COUNT      PIC 9(6)  COMP VALUE ZERO.
006000
006100 PROCEDURE DIVISION.
006200 PROGRAM-BEGIN.
006300     PERFORM OPENING-PROCEDURE.
006400     PERFORM MAIN-PROCESS.
006500     PERFORM CLOSING-PROCEDURE.
006600
006700 PROGRAM-EXIT.
006800     EXIT PROGRAM.
006900
007000 PROGRAM-DONE.
007100     STOP RUN.
007200
007300 OPENING-PROCEDURE.
007400     ACCEPT TODAY-WORK FROM DATE YYYYMMDD.
007500     MOVE TODAY-WORK TO DATE-WORK.
007600     PERFORM CALENDAR-WEEKDAY-OF-DATE.
007700     IF NOT WEEKDAY-IS-SUNDAY AND NOT FORCE-RUN
007800         DISPLAY "DAYRST01 - WARNING - NOT RUN ON SUNDAY".
007900     OPEN I-O USER-MASTER.
008000
008100 CLOSING-PROCEDURE.
008200     CLOSE USER-MASTER.
008300     DISPLAY "DAYRST01 - USERS RESET " USERS-RESET-COUNT.
008400
008500 MAIN-PROCESS.
008600     PERFORM READ-NEXT-USER.
008700     PERFORM PROCESS-ALL-USERS
008800         UNTIL USER-FILE-IS-DONE.
008900
009000 READ-NEXT-USER.
009100     READ USER-MASTER NEXT RECORD
009200         AT END
009300         MOVE "Y" TO USER-FILE-AT-END.
009400
009500 PROCESS-ALL-USERS.
009600     PERFORM RESET-ONE-USER.
009700     PERFORM READ-NEXT-USER.
009800
009900 RESET-ONE-USER.
010000     MOVE 2 TO USER-DAYS-OFF-PER-WEEK.
010100     MOVE SPACE TO USER-OFF-DAY-FLAGS.
010200     INSPECT USER-OFF-DAY-FLAGS
010300         REPLACING ALL SPACE BY "N".
010400     REWRITE USER-RECORD
010500         INVALID KEY
010600         DISPLAY "DAYRST01 - ERROR REWRITING USER RECORD".
010700     ADD 1 TO USERS-RESET-COUNT.
010800
010900     COPY "plcal01.cbl".
