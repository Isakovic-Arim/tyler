000100*--------------------------------------------------------
000200* SLUSR01 - SELECT clause for the user master.
000300* 1988-11-03  RJH          Original vendor master SELECT.
000400* 1999-10-12  RJH  CR-4102 Retargeted at the TYLER user           
000500*                          master; key changed to USER-ID.         
000600*--------------------------------------------------------
000700     SELECT USER-MASTER
000800         ASSIGN TO "USRMSTR"
000900         ORGANIZATION IS INDEXED
001000         ACCESS MODE IS DYNAMIC
001100         RECORD KEY IS USER-ID
001200         FILE STATUS IS USER-FILE-STATUS.
