000100*--------------------------------------------------------
000200* FDDAY01 - day-off request (transaction) record.
000300* DAYOFF-ACTION-CODE "S" sets the day off, "R" removes it.
000400* 1999-10-19  RJH  CR-4108 New for the TYLER conversion.          
000500*--------------------------------------------------------
000600 FD  DAYOFF-TRANS
000700     LABEL RECORDS ARE STANDARD.
000800 01  DAYOFF-TRANS-RECORD.
000900     05  DAYOFF-USER-ID               PIC 9(9).
001000     05  DAYOFF-ACTION-CODE           PIC X(1).
001100         88  DAYOFF-ACTION-IS-SET         VALUE "S".
001200         88  DAYOFF-ACTION-IS-REMOVE      VALUE "R".
001300     05  DAYOFF-REQUEST-DATE          PIC 9(8).
001400     05  FILLER                    PIC X(07).
