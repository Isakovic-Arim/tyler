000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TSKBLD01.
000300 AUTHOR. R J HALVERSON.
000400 INSTALLATION. TYLER SYSTEMS GROUP.
000500 DATE-WRITTEN. 10/12/1999.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH JOB STREAM ONLY.
000800*--------------------------------------------------------
000900* TSKBLD01 - Create an empty Task File.
001000*
001100* Run once, ahead of the first daily TYLER cycle, to
001200* lay down the indexed task master before TSKEDT01 loads
001300* the day's task additions and updates into it.  Modeled
001400* on the old VCHBLD01 empty-voucher-file build.
001500*--------------------------------------------------------
001600* CHANGE LOG
001700*--------------------------------------------------------
001800* 1999-10-12  RJH  CR-4102  Original build for the TYLER           CR-4102
001900*                           task file conversion.                  CR-4102
002000* 1999-12-30  MDO  Y2K-07   Rebuilt against FDTSK01 after           Y2K-07
002100*                           the date fields were widened            Y2K-07
002200*                           to four-digit years.                    Y2K-07
002300* 2001-06-04  DLP  CR-4311  No logic change; recompiled            CR-4311
002400*                           under the new copybook set             CR-4311
002500*                           after the deadline-relocation          CR-4311
002600*                           project split TSKRLC01 out.            CR-4311
002700*--------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     UPSI-0 IS FORCE-RUN-SWITCH
003200         ON STATUS IS FORCE-RUN
003300         OFF STATUS IS NORMAL-RUN.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     COPY "sltsk01.cbl".
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300     COPY "fdtsk01.cbl".
004400
004500 WORKING-STORAGE SECTION.
004600
004700     COPY "wsstat01.cbl".
004800
004900 PROCEDURE DIVISION.
005000 PROGRAM-BEGIN.
005100     OPEN OUTPUT TASK-FILE.
005200     CLOSE TASK-FILE.
005300
005400 PROGRAM-EXIT.
005500     EXIT PROGRAM.
005600
005700 PROGRAM-DONE.
005800     STOP RUN.
