000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USRBLD01.
000300 AUTHOR. R J HALVERSON.
000400 INSTALLATION. TYLER SYSTEMS GROUP.
000500 DATE-WRITTEN. 10/12/1999.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH JOB STREAM ONLY.
000800*--------------------------------------------------------
000900* USRBLD01 - Create an empty User Master File.
001000*
001100* Run once, ahead of the first daily TYLER cycle, to lay
001200* down the indexed user master.  Modeled on the old
001300* VNDBLD01 empty-vendor-file build.
001400*--------------------------------------------------------
001500* CHANGE LOG
001600*--------------------------------------------------------
001700*  1999-10-12  RJH  CR-4102  Original build for the TYLER          CR-4102
001800*                            user master conversion.               CR-4102
001900*  1999-12-30  MDO  Y2K-07   Rebuilt against FDUSR01 after          Y2K-07
002000*                            USER-LAST-ACHIEVED was widened         Y2K-07
002100*                            to a four-digit-year date.             Y2K-07
002200*--------------------------------------------------------
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     UPSI-0 IS FORCE-RUN-SWITCH
002700         ON STATUS IS FORCE-RUN
002800         OFF STATUS IS NORMAL-RUN.
002900
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300     COPY "slusr01.cbl".
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800     COPY "fdusr01.cbl".
003900
004000 WORKING-STORAGE SECTION.
004100
004200     COPY "wsstat01.cbl".
004300
004400 PROCEDURE DIVISION.
004500 PROGRAM-BEGIN.
004600     OPEN OUTPUT USER-MASTER.
004700     CLOSE USER-MASTER.
004800
004900 PROGRAM-EXIT.
005000     EXIT PROGRAM.
005100
005200 PROGRAM-DONE.
005300     STOP RUN.
