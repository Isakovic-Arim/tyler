000100*--------------------------------------------------------
000200* WSPRI01 - in-memory priority table.
000300*
000400* PRIORITY-FILE is small and read-only for every batch
000500* step, so it is loaded whole into this table once at
000600* program start (see PLPRI01's PRIORITY-LOAD-TABLE) instead of
000700* being kept open and re-read record by record.
000800*
000900* 1999-10-12  RJH  CR-4102 New for the TYLER conversion.
001000* 2000-06-13  DLP  CR-4155 Added PRIORITY-ENTRY-OK-FLAG            CR-4155
001010*                          and PRIORITY-REJECT-REASON -            CR-4155
001020*                          a bad priority code was loading         CR-4155
001030*                          into the table unchecked and            CR-4155
001040*                          only failing later, at the task,        CR-4155
001050*                          with no clue which priority             CR-4155
001060*                          record caused it.                       CR-4155
001100*--------------------------------------------------------
001200 01  PRIORITY-TABLE.
001300     05  PRIORITY-ENTRY OCCURS 1 TO 200 TIMES
001400             DEPENDING ON PRIORITY-COUNT
001500             INDEXED BY PRIORITY-IX.
001600         10  TABLE-PRIORITY-ID             PIC 9(3).
001700         10  TABLE-PRIORITY-NAME           PIC X(20).
001800         10  TABLE-PRIORITY-XP             PIC 9(3).
001900
002000 77  PRIORITY-COUNT         PIC 9(4)  COMP VALUE ZERO.
002100 77  PRIORITY-FOUND-FLAG    PIC X     VALUE "N".
002200     88  PRIORITY-WAS-FOUND     VALUE "Y".
002300
002400 77  PRIORITY-REJECT-COUNT  PIC 9(4)  COMP VALUE ZERO.
002500 77  PRIORITY-ENTRY-OK-FLAG PIC X     VALUE "Y".
002600     88  PRIORITY-ENTRY-IS-OK   VALUE "Y".
002700 77  PRIORITY-REJECT-REASON PIC X(30) VALUE SPACE.
002800 77  PRIORITY-NAME-SIG-LEN  PIC 9(2)  COMP VALUE ZERO.
002900 77  PRIORITY-NAME-TRAIL    PIC 9(2)  COMP VALUE ZERO.
