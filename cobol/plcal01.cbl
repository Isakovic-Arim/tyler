000100*--------------------------------------------------------
000200* PLCAL01 - shared calendar procedure code.
000300*
000400* COPY this into the PROCEDURE DIVISION of any program
000500* that also COPYs WSCAL01.  Works entirely off
000600* DATE-WORK (the date to examine) and leaves the
000700* answer in WEEKDAY-NUM (1=MON ... 7=SUN) or advances
000800* DATE-WORK itself by one day.
000900*
001000* 1987-04-02  RJH          Written for BILRPT02 to order
001100*                          the bills report by due date.
001200* 1999-10-12  RJH  CR-4102 Pulled the Zeller's-congruence         
001300*                          weekday routine and the                
001400*                          add-a-day routine out of               
001500*                          BILRPT02 into a shared member.         
001600* 1999-12-30  MDO  Y2K-07  Century now carried in the date        
001700*                          itself; CALENDAR-IS-LEAP-YEAR no            
001800*                          longer assumes 19xx.                   
001900*--------------------------------------------------------
002000 CALENDAR-WEEKDAY-OF-DATE.
002100     IF DATE-MM < 3
002200         COMPUTE Z-MONTH = DATE-MM + 12
002300         COMPUTE Z-YEAR  = DATE-YYYY - 1
002400     ELSE
002500         MOVE DATE-MM   TO Z-MONTH
002600         MOVE DATE-YYYY TO Z-YEAR
002700     END-IF.
002800
002900     DIVIDE Z-YEAR BY 100 GIVING Z-CENTURY
003000         REMAINDER Z-YR-OF-CENT.
003100
003200     COMPUTE Z-H =
003300             DATE-DD
003400           + ((13 * (Z-MONTH + 1)) / 5)
003500           + Z-YR-OF-CENT
003600           + (Z-YR-OF-CENT / 4)
003700           + (Z-CENTURY / 4)
003800           - (2 * Z-CENTURY).
003900
004000     DIVIDE (Z-H + 700) BY 7 GIVING Z-QUOT
004100         REMAINDER Z-REM.
004200
004300*    Z-REM: 0=SAT 1=SUN 2=MON 3=TUE 4=WED 5=THU 6=FRI          
004400*    re-based so 1=MON ... 7=SUN, matching                        
004500*    USER-OFF-DAY-FLAGS.                                           
004600     DIVIDE (Z-REM + 5) BY 7 GIVING Z-QUOT
004700         REMAINDER Z-REM.
004800     COMPUTE WEEKDAY-NUM = Z-REM + 1.
004900
005000 CALENDAR-IS-LEAP-YEAR.
005100     MOVE "N" TO LEAP-YEAR-FLAG.
005200     DIVIDE DATE-YYYY BY 4 GIVING Z-LEAP-QUOT
005300         REMAINDER Z-LEAP-REM.
005400     IF Z-LEAP-REM = ZERO
005500         MOVE "Y" TO LEAP-YEAR-FLAG
005600         DIVIDE DATE-YYYY BY 100 GIVING Z-LEAP-QUOT
005700             REMAINDER Z-LEAP-REM
005800         IF Z-LEAP-REM = ZERO
005900             MOVE "N" TO LEAP-YEAR-FLAG
006000             DIVIDE DATE-YYYY BY 400 GIVING Z-LEAP-QUOT
006100                 REMAINDER Z-LEAP-REM
006200             IF Z-LEAP-REM = ZERO
006300                 MOVE "Y" TO LEAP-YEAR-FLAG
006400             END-IF
006500         END-IF
006600     END-IF.
006700
006800 CALENDAR-ADD-ONE-DAY.
006900     PERFORM CALENDAR-IS-LEAP-YEAR.
007000     SET MONTH-IX TO DATE-MM.
007100     MOVE DAYS-IN-MONTH (MONTH-IX) TO Z-LEAP-REM.
007200     IF DATE-MM = 2 AND YEAR-IS-LEAP
007300         MOVE 29 TO Z-LEAP-REM
007400     END-IF.
007500
007600     ADD 1 TO DATE-DD.
007700     IF DATE-DD > Z-LEAP-REM
007800         MOVE 1 TO DATE-DD
007900         ADD 1 TO DATE-MM
008000         IF DATE-MM > 12
008100             MOVE 1 TO DATE-MM
008200             ADD 1 TO DATE-YYYY
008300         END-IF
008400     END-IF.
008500
008600 CALENDAR-SUBTRACT-ONE-DAY.
008700     IF DATE-DD > 1
008800         SUBTRACT 1 FROM DATE-DD
008900     ELSE
009000         SUBTRACT 1 FROM DATE-MM
009100         IF DATE-MM < 1
009200             MOVE 12 TO DATE-MM
009300             SUBTRACT 1 FROM DATE-YYYY
009400         END-IF
009500         PERFORM CALENDAR-IS-LEAP-YEAR
009600         SET MONTH-IX TO DATE-MM
009700         MOVE DAYS-IN-MONTH (MONTH-IX) TO DATE-DD
009800         IF DATE-MM = 2 AND YEAR-IS-LEAP
009900             MOVE 29 TO DATE-DD
010000         END-IF
010100     END-IF.
