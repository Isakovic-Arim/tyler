000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TSKEDT01.
000300 AUTHOR. R J HALVERSON.
000400 INSTALLATION. TYLER SYSTEMS GROUP.
000500 DATE-WRITTEN. 10/16/1999.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH JOB STREAM ONLY.
000800*--------------------------------------------------------
000900* TSKEDT01 - Task File edit pass.
001000*
001100* Walks the task master in TASK-USER-ID / TASK-ID order
001200* (parents ahead of their subtasks) and edits every
001300* record: required fields, due-date-not-after-deadline,
001400* dates not in the past, priority on file (and derives
001500* the task's XP from it), and parent/subtask date and
001600* XP-budget consistency.  A record that fails any check
001700* is deleted from the master and logged to the error
001800* report with a reason; everything left in the master
001900* when this finishes is the "clean" task file the rest
002000* of the daily cycle runs against.
002100*
002200* Patterned on VCHMNT01's field-edit paragraphs and
002300* BILRPT02's report/page-break shape.
002400*--------------------------------------------------------
002500* CHANGE LOG
002600*--------------------------------------------------------
002700* 1999-10-16  RJH  CR-4105  Original edit pass for the             CR-4105
002800*                           TYLER task file conversion.            CR-4105
002900* 1999-11-08  RJH  CR-4118  Added the parent/subtask XP            CR-4118
003000*                           budget checks (rules 7-8);             CR-4118
003100*                           first cut only checked dates.          CR-4118
003200* 1999-12-30  MDO  Y2K-07   TODAY-WORK now loaded from           Y2K-07
003300*                           a four-digit-year ACCEPT; the           Y2K-07
003400*                           windowed-century compare that           Y2K-07
003500*                           used to sit here is gone.               Y2K-07
003600* 2000-02-14  MDO  CR-4130  Priority XP is now derived             CR-4130
003700*                           onto TASK-XP from the                  CR-4130
003800*                           priority table instead of              CR-4130
003900*                           trusting the incoming value.           CR-4130
003910* 2000-06-13  DLP  CR-4155  PLPRI01 now edits PRI-XP and           CR-4155
003920*                           PRI-NAME before loading the            CR-4155
003930*                           priority table, so a bad               CR-4155
003940*                           priority record just never             CR-4155
003950*                           appears here to reject.                CR-4155
004000*--------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     COPY "sltsk01.cbl".
005000
005100     COPY "slpri01.cbl".
005200
005300     COPY "slerr01.cbl".
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800     COPY "fdtsk01.cbl".
005900
006000     COPY "fdpri01.cbl".
006100
006200     COPY "fderr01.cbl".
006300
006400 WORKING-STORAGE SECTION.
006500
006600     COPY "wsstat01.cbl".
006700
006800     COPY "wspri01.cbl".
006900
007000     COPY "wscal01.cbl".
007100
007200 77  TASK-FILE-AT-END       PIC X     VALUE "N".
007300     88  TASK-FILE-IS-DONE      VALUE "Y".
007400
007500 77  CURRENT-USER-ID        PIC 9(9)  VALUE ZERO.
007600
007700 77  RECORD-OK-FLAG         PIC X     VALUE "Y".
007800     88  RECORD-IS-OK           VALUE "Y".
007900
008000 77  REASON-TEXT            PIC X(40) VALUE SPACE.
008100
008200 77  NAME-TRAILING-SPACES   PIC 9(2)  COMP VALUE ZERO.
008300 77  NAME-SIGNIFICANT-LEN   PIC 9(2)  COMP VALUE ZERO.
008400
008500 77  COUNT-READ             PIC 9(6)  COMP VALUE ZERO.
008600 77  COUNT-ACCEPTED         PIC 9(6)  COMP VALUE ZERO.
008700 77  COUNT-REJECTED         PIC 9(6)  COMP VALUE ZERO.
008800
008900 77  LINE-COUNT             PIC 9(3)  COMP VALUE ZERO.
009000 77  PAGE-NUMBER            PIC 9(4)  COMP VALUE ZERO.
009100 77  MAXIMUM-LINES          PIC 9(3)  COMP VALUE 55.
009200
009300*--------------------------------------------------------
009400* Per-user parent lookaside table.  A parent's entry is           
009500* added when its own record clears the edit; a subtask            
009600* finds its parent's due date, deadline, priority XP and          
009700* running subtask total here.                                     
009800*--------------------------------------------------------
009900 01  PARENT-TABLE.
010000     05  PARENT-ENTRY OCCURS 1 TO 200 TIMES
010100             DEPENDING ON PARENT-COUNT
010200             INDEXED BY PARENT-IX.
010300         10  PARENT-TASK-ID     PIC 9(9).
010400         10  PARENT-DUE-DATE    PIC 9(8).
010500         10  PARENT-DEADLINE    PIC 9(8).
010600         10  PARENT-XP          PIC 9(3).
010700         10  PARENT-REMAIN-XP   PIC 9(3).
010800         10  PARENT-SUB-XP-SUM  PIC 9(5).
010900
011000 77  PARENT-COUNT           PIC 9(4)  COMP VALUE ZERO.
011100 77  PARENT-FOUND-FLAG      PIC X     VALUE "N".
011200     88  PARENT-WAS-FOUND       VALUE "Y".
011300
011400 01  ERROR-DETAIL-LINE.
011500     05  ERROR-TASK-ID-OUT       PIC 9(9).
011600     05  FILLER                PIC X(2)  VALUE SPACE.
011700     05  ERROR-USER-ID-OUT       PIC 9(9).
011800     05  FILLER                PIC X(2)  VALUE SPACE.
011900     05  ERROR-REASON-OUT        PIC X(40).
012000     05  FILLER                PIC X(60) VALUE SPACE.
012100
012200 01  ERROR-TITLE-LINE.
012300     05  FILLER                PIC X(30) VALUE SPACE.
012400     05  FILLER                PIC X(25)
012500         VALUE "TYLER TASK EDIT EXCEPTIONS".
012600     05  FILLER                PIC X(65) VALUE SPACE.
012700     05  FILLER                PIC X(5)  VALUE "PAGE:".
012800     05  ERROR-PAGE-NUMBER-OUT   PIC ZZZ9.
012900
013000 01  ERROR-COLUMN-LINE.
013100     05  FILLER                PIC X(7)  VALUE "TASK ID".
013200     05  FILLER                PIC X(4)  VALUE SPACE.
013300     05  FILLER                PIC X(7)  VALUE "USER ID".
013400     05  FILLER                PIC X(4)  VALUE SPACE.
013500     05  FILLER                PIC X(6)  VALUE "REASON".
013600     05  FILLER                PIC X(104) VALUE SPACE.
013700
013800 01  ERROR-TRAILER-LINE-1.
013900     05  FILLER            PIC X(20) VALUE "RECORDS READ    ....".
014000     05  ERROR-READ-OUT          PIC ZZZ,ZZ9.
014100     05  FILLER                PIC X(105) VALUE SPACE.
014200
014300 01  ERROR-TRAILER-LINE-2.
014400     05  FILLER            PIC X(20) VALUE "RECORDS ACCEPTED....".
014500     05  ERROR-ACCEPT-OUT        PIC ZZZ,ZZ9.
014600     05  FILLER                PIC X(105) VALUE SPACE.
014700
014800 01  ERROR-TRAILER-LINE-3.
014900     05  FILLER            PIC X(20) VALUE "RECORDS REJECTED....".
015000     05  ERROR-REJECT-OUT        PIC ZZZ,ZZ9.
015100     05  FILLER                PIC X(105) VALUE SPACE.
015200
015300 PROCEDURE DIVISION.
015400 PROGRAM-BEGIN.
015500     PERFORM OPENING-PROCEDURE.
015600     PERFORM MAIN-PROCESS.
015700     PERFORM CLOSING-PROCEDURE.
015800
015900 PROGRAM-EXIT.
016000     EXIT PROGRAM.
016100
016200 PROGRAM-DONE.
016300     STOP RUN.
016400
016500 OPENING-PROCEDURE.
016600     ACCEPT TODAY-WORK FROM DATE YYYYMMDD.
016700     PERFORM PRIORITY-LOAD-TABLE.
016800     OPEN I-O TASK-FILE.
016900     OPEN OUTPUT ERROR-REPORT.
017000     PERFORM START-NEW-PAGE.
017100     MOVE ZERO TO PARENT-COUNT.
017200     MOVE LOW-VALUES TO TASK-USER-ID.
017300     START TASK-FILE KEY IS >= TASK-USER-ID
017400         INVALID KEY
017500         MOVE "Y" TO TASK-FILE-AT-END.
017600
017700 CLOSING-PROCEDURE.
017800     CLOSE TASK-FILE.
017900     PERFORM WRITE-TRAILER.
018000     CLOSE ERROR-REPORT.
018100
018200 MAIN-PROCESS.
018300     PERFORM READ-NEXT-TASK.
018400     PERFORM PROCESS-ALL-TASKS
018500         UNTIL TASK-FILE-IS-DONE.
018600
018700 PROCESS-ALL-TASKS.
018800     PERFORM PROCESS-ONE-TASK.
018900     PERFORM READ-NEXT-TASK.
019000
019100 READ-NEXT-TASK.
019200     IF NOT TASK-FILE-IS-DONE
019300         READ TASK-FILE NEXT RECORD
019400             AT END
019500             MOVE "Y" TO TASK-FILE-AT-END
019600         NOT AT END
019700             ADD 1 TO COUNT-READ
019800             IF TASK-USER-ID NOT = CURRENT-USER-ID
019900                 MOVE TASK-USER-ID TO CURRENT-USER-ID
020000                 MOVE ZERO TO PARENT-COUNT
020100             END-IF
020200         END-READ
020300     END-IF.
020400
020500 PROCESS-ONE-TASK.
020600     MOVE "Y" TO RECORD-OK-FLAG.
020700     MOVE SPACE TO REASON-TEXT.
020800
020900     PERFORM EDIT-TASK-NAME.
021000     IF RECORD-IS-OK
021100         PERFORM EDIT-DEADLINE-REQUIRED.
021200     IF RECORD-IS-OK
021300         PERFORM EDIT-DATES-NOT-PAST.
021400     IF RECORD-IS-OK
021500         PERFORM EDIT-DUE-NOT-AFTER-DEADLINE.
021600     IF RECORD-IS-OK
021700         PERFORM EDIT-PRIORITY-ON-FILE.
021800     IF RECORD-IS-OK AND TASK-PARENT-ID NOT = ZERO
021900         PERFORM EDIT-AGAINST-PARENT.
022000
022100     IF RECORD-IS-OK
022200         PERFORM ACCEPT-THE-TASK
022300     ELSE
022400         PERFORM REJECT-THE-TASK.
022500
022600 ACCEPT-THE-TASK.
022700     ADD 1 TO COUNT-ACCEPTED.
022800     REWRITE TASK-RECORD
022900         INVALID KEY
023000         DISPLAY "TSKEDT01 - ERROR REWRITING TASK RECORD".
023100     IF TASK-PARENT-ID = ZERO
023200         PERFORM ADD-PARENT-TABLE-ENTRY.
023300
023400 REJECT-THE-TASK.
023500     ADD 1 TO COUNT-REJECTED.
023600     MOVE TASK-ID       TO ERROR-TASK-ID-OUT.
023700     MOVE TASK-USER-ID  TO ERROR-USER-ID-OUT.
023800     MOVE REASON-TEXT TO ERROR-REASON-OUT.
023900     PERFORM WRITE-ERROR-LINE.
024000     DELETE TASK-FILE RECORD
024100         INVALID KEY
024200         DISPLAY "TSKEDT01 - ERROR DELETING TASK RECORD".
024300
024400*--------------------------------------------------------
024500* Field validations (rules 10-12)                                 
024600*--------------------------------------------------------
024700 EDIT-TASK-NAME.
024800     MOVE ZERO TO NAME-TRAILING-SPACES.
024900     INSPECT TASK-NAME TALLYING NAME-TRAILING-SPACES
025000         FOR TRAILING SPACE.
025100     COMPUTE NAME-SIGNIFICANT-LEN =
025200             40 - NAME-TRAILING-SPACES.
025300     IF NAME-SIGNIFICANT-LEN < 3
025400         MOVE "N" TO RECORD-OK-FLAG
025500         MOVE "TASK NAME TOO SHORT" TO REASON-TEXT.
025600
025700 EDIT-DEADLINE-REQUIRED.
025800     IF TASK-DEADLINE = ZERO
025900         MOVE "N" TO RECORD-OK-FLAG
026000         MOVE "DEADLINE REQUIRED" TO REASON-TEXT.
026100
026200 EDIT-DATES-NOT-PAST.
026300     IF TASK-DEADLINE < TODAY-WORK
026400         MOVE "N" TO RECORD-OK-FLAG
026500         MOVE "DEADLINE IS IN THE PAST" TO REASON-TEXT
026600     ELSE
026700     IF TASK-DUE-DATE NOT = ZERO
026800             AND TASK-DUE-DATE < TODAY-WORK
026900         MOVE "N" TO RECORD-OK-FLAG
027000         MOVE "DUE DATE IS IN THE PAST" TO REASON-TEXT.
027100
027200 EDIT-DUE-NOT-AFTER-DEADLINE.
027300     IF TASK-DUE-DATE NOT = ZERO
027400             AND TASK-DUE-DATE > TASK-DEADLINE
027500         MOVE "N" TO RECORD-OK-FLAG
027600         MOVE "DUE DATE AFTER DEADLINE" TO REASON-TEXT.
027700
027800 EDIT-PRIORITY-ON-FILE.
027900     IF TASK-PRIORITY-ID = ZERO
028000         MOVE "N" TO RECORD-OK-FLAG
028100         MOVE "PRIORITY REQUIRED" TO REASON-TEXT
028200     ELSE
028300         PERFORM PRIORITY-FIND-BY-ID
028400         IF NOT PRIORITY-WAS-FOUND
028500             MOVE "N" TO RECORD-OK-FLAG
028600             MOVE "PRIORITY NOT ON FILE" TO REASON-TEXT
028700         ELSE
028800             MOVE TABLE-PRIORITY-XP (PRIORITY-IX) TO TASK-XP
028900         END-IF
029000     END-IF.
029100
029200*--------------------------------------------------------
029300* Parent/subtask consistency (rules 6-8)                          
029400*--------------------------------------------------------
029500 EDIT-AGAINST-PARENT.
029600     MOVE "N" TO PARENT-FOUND-FLAG.
029700     SET PARENT-IX TO 1.
029800     SEARCH PARENT-ENTRY
029900         AT END
030000             MOVE "N" TO PARENT-FOUND-FLAG
030100         WHEN PARENT-TASK-ID (PARENT-IX) = TASK-PARENT-ID
030200             MOVE "Y" TO PARENT-FOUND-FLAG.
030300
030400     IF NOT PARENT-WAS-FOUND
030500         MOVE "N" TO RECORD-OK-FLAG
030600         MOVE "PARENT NOT FOUND" TO REASON-TEXT
030700     ELSE
030800         PERFORM CHECK-SUBTASK-DATES
030900         IF RECORD-IS-OK
031000             PERFORM CHECK-SUBTASK-XP-BUDGET
031100         END-IF
031200     END-IF.
031300
031400 CHECK-SUBTASK-DATES.
031500     IF TASK-DUE-DATE NOT = ZERO
031600             AND PARENT-DUE-DATE (PARENT-IX) NOT = ZERO
031700             AND TASK-DUE-DATE > PARENT-DUE-DATE (PARENT-IX)
031800         MOVE "N" TO RECORD-OK-FLAG
031900         MOVE "SUBTASK DUE AFTER PARENT DUE" TO REASON-TEXT
032000     ELSE
032100     IF TASK-DEADLINE > PARENT-DEADLINE (PARENT-IX)
032200         MOVE "N" TO RECORD-OK-FLAG
032300         MOVE "SUBTASK DEADLINE AFTER PARENT" TO REASON-TEXT.
032400
032500 CHECK-SUBTASK-XP-BUDGET.
032600     COMPUTE PARENT-SUB-XP-SUM (PARENT-IX) =
032700             PARENT-SUB-XP-SUM (PARENT-IX)
032800           + TASK-REMAINING-XP.
032900     IF PARENT-SUB-XP-SUM (PARENT-IX) >
033000             PARENT-REMAIN-XP (PARENT-IX)
033100         MOVE "N" TO RECORD-OK-FLAG
033200         MOVE "SUBTASK XP EXCEEDS PARENT REMAINING"
033300             TO REASON-TEXT
033400     ELSE
033500     IF PARENT-SUB-XP-SUM (PARENT-IX) >
033600             PARENT-XP (PARENT-IX)
033700         MOVE "N" TO RECORD-OK-FLAG
033800         MOVE "SUBTASK XP EXCEEDS PARENT PRIORITY"
033900             TO REASON-TEXT.
034000
034100 ADD-PARENT-TABLE-ENTRY.
034200     ADD 1 TO PARENT-COUNT.
034300     SET PARENT-IX TO PARENT-COUNT.
034400     MOVE TASK-ID           TO PARENT-TASK-ID (PARENT-IX).
034500     MOVE TASK-DUE-DATE     TO PARENT-DUE-DATE (PARENT-IX).
034600     MOVE TASK-DEADLINE     TO PARENT-DEADLINE (PARENT-IX).
034700     MOVE TASK-XP           TO PARENT-XP (PARENT-IX).
034800     MOVE TASK-REMAINING-XP TO PARENT-REMAIN-XP (PARENT-IX).
034900     MOVE ZERO TO PARENT-SUB-XP-SUM (PARENT-IX).
035000
035100*--------------------------------------------------------
035200* Error report page handling                                      
035300*--------------------------------------------------------
035400 WRITE-ERROR-LINE.
035500     IF LINE-COUNT > MAXIMUM-LINES
035600         PERFORM START-NEW-PAGE.
035700     WRITE ERROR-PRINT-RECORD FROM ERROR-DETAIL-LINE.
035800     ADD 1 TO LINE-COUNT.
035900
036000 START-NEW-PAGE.
036100     ADD 1 TO PAGE-NUMBER.
036200     MOVE PAGE-NUMBER TO ERROR-PAGE-NUMBER-OUT.
036300     WRITE ERROR-PRINT-RECORD FROM ERROR-TITLE-LINE.
036400     WRITE ERROR-PRINT-RECORD FROM ERROR-COLUMN-LINE.
036500     MOVE ZERO TO LINE-COUNT.
036600
036700 WRITE-TRAILER.
036800     MOVE COUNT-READ     TO ERROR-READ-OUT.
036900     MOVE COUNT-ACCEPTED TO ERROR-ACCEPT-OUT.
037000     MOVE COUNT-REJECTED TO ERROR-REJECT-OUT.
037100     WRITE ERROR-PRINT-RECORD FROM ERROR-TRAILER-LINE-1.
037200     WRITE ERROR-PRINT-RECORD FROM ERROR-TRAILER-LINE-2.
037300     WRITE ERROR-PRINT-RECORD FROM ERROR-TRAILER-LINE-3.
037400
037500     COPY "plpri01.cbl".
