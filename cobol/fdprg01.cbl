000100*--------------------------------------------------------
000200* FDPRG01 - progress report print line.
000300* 1999-10-12  RJH  CR-4102 New for the TYLER conversion.          
000400*--------------------------------------------------------
000500 FD  PROGRESS-REPORT
000600     LABEL RECORDS ARE OMITTED.
000700 01  PROGRESS-PRINT-RECORD        PIC X(132).
