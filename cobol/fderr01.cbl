000100*--------------------------------------------------------
000200* FDERR01 - task-edit error report print line.
000300* 1999-10-16  RJH  CR-4105 New for the TYLER conversion.          
000400*--------------------------------------------------------
000500 FD  ERROR-REPORT
000600     LABEL RECORDS ARE OMITTED.
000700 01  ERROR-PRINT-RECORD            PIC X(132).
