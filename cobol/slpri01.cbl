000100*--------------------------------------------------------
000200* SLPRI01 - SELECT clause for the priority table file.
000300* 1999-10-12  RJH  CR-4102 New for the TYLER conversion;          
000400*                          loaded once into WSPRI01's             
000500*                          in-memory table at the start           
000600*                          of every program that needs            
000700*                          priority XP lookups.                   
000800*--------------------------------------------------------
000900     SELECT PRIORITY-FILE
001000         ASSIGN TO "PRIOFIL"
001100         ORGANIZATION IS SEQUENTIAL
001200         FILE STATUS IS PRIORITY-FILE-STATUS.
