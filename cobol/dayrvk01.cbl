000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DAYRVK01.
000300 AUTHOR. R J HALVERSON.
000400 INSTALLATION. TYLER SYSTEMS GROUP.
000500 DATE-WRITTEN. 11/11/1999.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH JOB STREAM ONLY.
000800*--------------------------------------------------------
000900* DAYRVK01 - Nightly expired-day-off revoke.
001000*
001100* Run at the end of every day, ahead of the next morning's
001200* cycle: whichever weekday flag matches today gets turned
001300* off for every user who had it set, so a day off is only
001400* ever "in effect" for the single day it covers.  The
001500* allowance itself is untouched here - only the weekly
001600* reset in DAYRST01 gives allowance back.  Same bulk-flag-
001700* clear shape as DAYRST01 and, before it, VCHCLR01.
001800*--------------------------------------------------------
001900* CHANGE LOG
002000*--------------------------------------------------------
002100* 1999-11-11  RJH  CR-4120  Original nightly revoke run            CR-4120
002200*                           for the TYLER conversion.              CR-4120
002300* 1999-12-30  MDO  Y2K-07   TODAY-WORK now loaded from           Y2K-07
002400*                           a four-digit-year ACCEPT.               Y2K-07
002500*--------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     UPSI-0 IS FORCE-RUN-SWITCH
003000         ON STATUS IS FORCE-RUN
003100         OFF STATUS IS NORMAL-RUN.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600     COPY "slusr01.cbl".
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100     COPY "fdusr01.cbl".
004200
004300 WORKING-STORAGE SECTION.
004400
004500     COPY "wsstat01.cbl".
004600
004700     COPY "wscal01.cbl".
004800
004900 77  USER-FILE-AT-END       PIC X     VALUE "N".
005000     88  USER-FILE-IS-DONE      VALUE "Y".
005100
005200 77  USERS-REVOKED-COUNT    PIC 9(6)  COMP VALUE ZERO.
005300
005400 PROCEDURE DIVISION.
005500 PROGRAM-BEGIN.
005600     PERFORM OPENING-PROCEDURE.
005700     PERFORM MAIN-PROCESS.
005800     PERFORM CLOSING-PROCEDURE.
005900
006000 PROGRAM-EXIT.
006100     EXIT PROGRAM.
006200
006300 PROGRAM-DONE.
006400     STOP RUN.
006500
006600 OPENING-PROCEDURE.
006700     ACCEPT TODAY-WORK FROM DATE YYYYMMDD.
006800     MOVE TODAY-WORK TO DATE-WORK.
006900     PERFORM CALENDAR-WEEKDAY-OF-DATE.
007000     OPEN I-O USER-MASTER.
007100
007200 CLOSING-PROCEDURE.
007300     CLOSE USER-MASTER.
007400     DISPLAY "DAYRVK01 - USERS REVOKED " USERS-REVOKED-COUNT.
007500
007600 MAIN-PROCESS.
007700     PERFORM READ-NEXT-USER.
007800     PERFORM PROCESS-ALL-USERS
007900         UNTIL USER-FILE-IS-DONE.
008000
008100 READ-NEXT-USER.
008200     READ USER-MASTER NEXT RECORD
008300         AT END
008400         MOVE "Y" TO USER-FILE-AT-END.
008500
008600 PROCESS-ALL-USERS.
008700     PERFORM REVOKE-ONE-USER.
008800     PERFORM READ-NEXT-USER.
008900
009000 REVOKE-ONE-USER.
009100     IF USER-OFF-DAY-FLAG (WEEKDAY-NUM) = "Y"
009200         MOVE "N" TO USER-OFF-DAY-FLAG (WEEKDAY-NUM)
009300         REWRITE USER-RECORD
009400             INVALID KEY
009500             DISPLAY "DAYRVK01 - ERROR REWRITING USER RECORD"
009600         ADD 1 TO USERS-REVOKED-COUNT
009700     END-IF.
009800
009900     COPY "plcal01.cbl".
