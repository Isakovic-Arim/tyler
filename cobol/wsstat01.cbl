000100*--------------------------------------------------------
000200* WSSTAT01 - FILE STATUS fields for the TYLER file set.
000300* Only COPY the ones the calling program actually opens;
000400* unused 77s are harmless but keep this member short by
000500* commenting out anything you don't need.
000600* 1999-10-12  RJH  CR-4102 New for the TYLER conversion.          
000700*--------------------------------------------------------
000800 77  USER-FILE-STATUS       PIC XX    VALUE "00".
000900 77  TASK-FILE-STATUS       PIC XX    VALUE "00".
001000 77  PRIORITY-FILE-STATUS   PIC XX    VALUE "00".
001100 77  EVENT-FILE-STATUS      PIC XX    VALUE "00".
001200 77  DAYOFF-FILE-STATUS     PIC XX    VALUE "00".
001300 77  PROGRESS-FILE-STATUS   PIC XX    VALUE "00".
001400 77  ERROR-FILE-STATUS      PIC XX    VALUE "00".
001500 77  WORK-FILE-STATUS       PIC XX    VALUE "00".
