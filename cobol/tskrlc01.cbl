000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TSKRLC01.
000300 AUTHOR. R J HALVERSON.
000400 INSTALLATION. TYLER SYSTEMS GROUP.
000500 DATE-WRITTEN. 11/03/1999.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH JOB STREAM ONLY.
000800*--------------------------------------------------------
000900* TSKRLC01 - Task relocation off of off-days.
001000*
001100* Walks the user master, and for every user whose off-day
001200* pattern touches an open task's due date (or who has an
001300* off-day today), gathers that user's affected tasks,
001400* puts them in ascending deadline order the same way
001500* BILRPT02 puts vouchers in due-date order, and pushes
001600* each one's due date forward to the first date that is
001700* not an off-day - as long as doing so does not walk the
001800* due date past the task's own deadline.
001900*
002000* Run as its own nightly step and also CALLed by DAYSET01
002100* right after a day-off request is accepted, so a freshly
002200* set or removed day off is reflected in the task file
002300* before the next morning's cycle.
002400*--------------------------------------------------------
002500* CHANGE LOG
002600*--------------------------------------------------------
002700* 1999-11-03  RJH  CR-4113  Original relocation pass, cut          CR-4113
002800*                           out of TSKBLD01 once the job           CR-4113
002900*                           stream needed to run it a              CR-4113
003000*                           second time from DAYSET01.             CR-4113
003100* 1999-12-30  MDO  Y2K-07   Four-digit-year dates end to            Y2K-07
003200*                           end.                                    Y2K-07
003300* 2000-04-19  DLP  CR-4142  A task is now also a candidate         CR-4142
003400*                           when TODAY itself is an off            CR-4142
003500*                           day, not only when the task's          CR-4142
003600*                           own due date falls on one.             CR-4142
003700*--------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 IS FORCE-RUN-SWITCH
004200         ON STATUS IS FORCE-RUN
004300         OFF STATUS IS NORMAL-RUN.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     COPY "slusr01.cbl".
004900
005000     COPY "sltsk01.cbl".
005100
005200     SELECT CANDIDATE-FILE
005300         ASSIGN TO "RLCCAND"
005400         ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT SORTED-CANDIDATES
005700         ASSIGN TO "RLCSORT"
005800         ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT SORT-FILE
006100         ASSIGN TO "SORT".
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600     COPY "fdusr01.cbl".
006700
006800     COPY "fdtsk01.cbl".
006900
007000 FD  CANDIDATE-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 01  CANDIDATE-RECORD.
007300     05  CANDIDATE-TASK-ID              PIC 9(9).
007400     05  CANDIDATE-DEADLINE             PIC 9(8).
007500     05  CANDIDATE-DUE-DATE             PIC 9(8).
007600
007700 FD  SORTED-CANDIDATES
007800     LABEL RECORDS ARE STANDARD.
007900 01  SORTED-CANDIDATE-RECORD.
008000     05  SORTED-CANDIDATE-TASK-ID              PIC 9(9).
008100     05  SORTED-CANDIDATE-DEADLINE             PIC 9(8).
008200     05  SORTED-CANDIDATE-DUE-DATE             PIC 9(8).
008300
008400 SD  SORT-FILE.
008500 01  SORT-RECORD.
008600     05  SORT-TASK-ID              PIC 9(9).
008700     05  SORT-DEADLINE             PIC 9(8).
008800     05  SORT-DUE-DATE             PIC 9(8).
008900
009000 WORKING-STORAGE SECTION.
009100
009200     COPY "wsstat01.cbl".
009300
009400     COPY "wscal01.cbl".
009500
009600 77  USER-FILE-AT-END       PIC X     VALUE "N".
009700     88  USER-FILE-IS-DONE      VALUE "Y".
009800
009900 77  TASK-SCAN-AT-END       PIC X     VALUE "N".
010000     88  TASK-SCAN-IS-DONE      VALUE "Y".
010100
010200 77  CANDIDATE-FILE-AT-END       PIC X     VALUE "N".
010300     88  CANDIDATE-FILE-IS-DONE      VALUE "Y".
010400
010500 77  TODAY-IS-OFF-FLAG      PIC X     VALUE "N".
010600     88  TODAY-IS-OFF-DAY       VALUE "Y".
010700
010800 77  DUE-DATE-OFF-FLAG      PIC X     VALUE "N".
010900     88  DUE-DATE-IS-OFF        VALUE "Y".
011000
011100 77  NEW-DUE-DATE-OK-FLAG   PIC X     VALUE "N".
011200     88  NEW-DUE-DATE-IS-OK     VALUE "Y".
011300
011400 PROCEDURE DIVISION.
011500 PROGRAM-BEGIN.
011600     PERFORM OPENING-PROCEDURE.
011700     PERFORM MAIN-PROCESS.
011800     PERFORM CLOSING-PROCEDURE.
011900
012000 PROGRAM-EXIT.
012100     EXIT PROGRAM.
012200
012300 PROGRAM-DONE.
012400     STOP RUN.
012500
012600 OPENING-PROCEDURE.
012700     ACCEPT TODAY-WORK FROM DATE YYYYMMDD.
012800     OPEN INPUT USER-MASTER.
012900     OPEN I-O TASK-FILE.
013000
013100 CLOSING-PROCEDURE.
013200     CLOSE USER-MASTER.
013300     CLOSE TASK-FILE.
013400
013500 MAIN-PROCESS.
013600     PERFORM READ-NEXT-USER.
013700     PERFORM PROCESS-ALL-USERS
013800         UNTIL USER-FILE-IS-DONE.
013900
014000 READ-NEXT-USER.
014100     READ USER-MASTER NEXT RECORD
014200         AT END
014300         MOVE "Y" TO USER-FILE-AT-END.
014400
014500 PROCESS-ALL-USERS.
014600     PERFORM PROCESS-ONE-USER.
014700     PERFORM READ-NEXT-USER.
014800
014900 PROCESS-ONE-USER.
015000     PERFORM DETERMINE-IF-TODAY-IS-OFF.
015100     PERFORM GATHER-CANDIDATES-FOR-USER.
015200     PERFORM SORT-THE-CANDIDATES.
015300     PERFORM RELOCATE-THE-CANDIDATES.
015400
015500 DETERMINE-IF-TODAY-IS-OFF.
015600     MOVE TODAY-WORK TO DATE-WORK.
015700     PERFORM CALENDAR-WEEKDAY-OF-DATE.
015800     IF USER-OFF-DAY-FLAG (WEEKDAY-NUM) = "Y"
015900         MOVE "Y" TO TODAY-IS-OFF-FLAG
016000     ELSE
016100         MOVE "N" TO TODAY-IS-OFF-FLAG.
016200
016300*--------------------------------------------------------
016400* Scan the task file by the alternate (user-id) key for           
016500* this user's open, dated tasks that need to move, and            
016600* spool them to CANDIDATE-FILE for sorting.                       
016700*--------------------------------------------------------
016800 GATHER-CANDIDATES-FOR-USER.
016900     OPEN OUTPUT CANDIDATE-FILE.
017000     MOVE USER-ID TO TASK-USER-ID.
017100     MOVE "N" TO TASK-SCAN-AT-END.
017200     START TASK-FILE KEY IS = TASK-USER-ID
017300         INVALID KEY
017400         MOVE "Y" TO TASK-SCAN-AT-END.
017500     IF NOT TASK-SCAN-IS-DONE
017600         PERFORM READ-NEXT-TASK-FOR-USER
017700         PERFORM SCAN-ALL-TASKS-FOR-USER
017800             UNTIL TASK-SCAN-IS-DONE
017900     END-IF.
018000     CLOSE CANDIDATE-FILE.
018100
018200 SCAN-ALL-TASKS-FOR-USER.
018300     PERFORM CHECK-ONE-TASK-CANDIDATE.
018400     PERFORM READ-NEXT-TASK-FOR-USER.
018500
018600 READ-NEXT-TASK-FOR-USER.
018700     READ TASK-FILE NEXT RECORD
018800         AT END
018900         MOVE "Y" TO TASK-SCAN-AT-END
019000         NOT AT END
019100         IF TASK-USER-ID NOT = USER-ID
019200             MOVE "Y" TO TASK-SCAN-AT-END
019300         END-IF
019400     END-READ.
019500
019600 CHECK-ONE-TASK-CANDIDATE.
019700     IF TASK-IS-OPEN AND TASK-DUE-DATE NOT = ZERO
019800         MOVE TASK-DUE-DATE TO DATE-WORK
019900         PERFORM CALENDAR-WEEKDAY-OF-DATE
020000         IF USER-OFF-DAY-FLAG (WEEKDAY-NUM) = "Y"
020100             MOVE "Y" TO DUE-DATE-OFF-FLAG
020200         ELSE
020300             MOVE "N" TO DUE-DATE-OFF-FLAG
020400         END-IF
020500         IF DUE-DATE-IS-OFF OR TODAY-IS-OFF-DAY
020600             MOVE TASK-ID       TO CANDIDATE-TASK-ID
020700             MOVE TASK-DEADLINE TO CANDIDATE-DEADLINE
020800             MOVE TASK-DUE-DATE TO CANDIDATE-DUE-DATE
020900             WRITE CANDIDATE-RECORD
021000         END-IF
021100     END-IF.
021200
021300 SORT-THE-CANDIDATES.
021400     SORT SORT-FILE
021500         ON ASCENDING KEY SORT-DEADLINE
021600         USING CANDIDATE-FILE
021700         GIVING SORTED-CANDIDATES.
021800
021900*--------------------------------------------------------
022000* Push each candidate's due date to the first non-off-day         
022100* date, provided that date does not run past its deadline.        
022200*--------------------------------------------------------
022300 RELOCATE-THE-CANDIDATES.
022400     OPEN INPUT SORTED-CANDIDATES.
022500     MOVE "N" TO CANDIDATE-FILE-AT-END.
022600     PERFORM READ-NEXT-CANDIDATE.
022700     PERFORM RELOCATE-ALL-CANDIDATES
022800         UNTIL CANDIDATE-FILE-IS-DONE.
022900     CLOSE SORTED-CANDIDATES.
023000
023100 RELOCATE-ALL-CANDIDATES.
023200     PERFORM RELOCATE-ONE-CANDIDATE.
023300     PERFORM READ-NEXT-CANDIDATE.
023400
023500 READ-NEXT-CANDIDATE.
023600     READ SORTED-CANDIDATES
023700         AT END
023800         MOVE "Y" TO CANDIDATE-FILE-AT-END.
023900
024000 RELOCATE-ONE-CANDIDATE.
024100     MOVE SORTED-CANDIDATE-DUE-DATE TO DATE-WORK.
024200     MOVE ZERO TO DAYS-WALKED.
024300     MOVE "N" TO NEW-DUE-DATE-OK-FLAG.
024400     PERFORM FIND-NEXT-WORKING-DAY
024500         UNTIL NEW-DUE-DATE-IS-OK
024600            OR DAYS-WALKED > MAX-DAYS-TO-WALK.
024700
024800     IF DATE-WORK NOT > SORTED-CANDIDATE-DEADLINE
024900         MOVE SORTED-CANDIDATE-TASK-ID TO TASK-ID
025000         READ TASK-FILE RECORD
025100             INVALID KEY
025200             DISPLAY "TSKRLC01 - TASK VANISHED "
025210                 SORTED-CANDIDATE-TASK-ID
025300             NOT INVALID KEY
025400             MOVE DATE-WORK TO TASK-DUE-DATE
025500             REWRITE TASK-RECORD
025600                 INVALID KEY
025700                 DISPLAY "TSKRLC01 - ERROR REWRITING TASK"
025800         END-READ
025900     END-IF.
026000
026100 FIND-NEXT-WORKING-DAY.
026200     PERFORM CALENDAR-ADD-ONE-DAY.
026300     ADD 1 TO DAYS-WALKED.
026400     PERFORM CALENDAR-WEEKDAY-OF-DATE.
026500     IF USER-OFF-DAY-FLAG (WEEKDAY-NUM) = "Y"
026600         MOVE "N" TO NEW-DUE-DATE-OK-FLAG
026700     ELSE
026800         MOVE "Y" TO NEW-DUE-DATE-OK-FLAG.
026900
027000     COPY "plcal01.cbl".
