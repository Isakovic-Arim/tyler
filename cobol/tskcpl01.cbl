000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TSKCPL01.
000300 AUTHOR. R J HALVERSON.
000400 INSTALLATION. TYLER SYSTEMS GROUP.
000500 DATE-WRITTEN. 10/20/1999.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH JOB STREAM ONLY.
000800*--------------------------------------------------------
000900* TSKCPL01 - Completion event posting and daily progress
001000* report.
001100*
001200* Sorts the day's completion transactions into user-id
001300* order (so the report can control-break on the user),
001400* then for each one: marks the task done, posts XP onto
001500* the user's current total unless the event fell on one
001600* of that user's off-days, decides whether today's quota
001700* was achieved, rolls the streak forward or resets it,
001800* and rewrites both masters.  One report line comes out
001900* per event, subtotalled by user and grand-totalled at
002000* the end.
002100*
002200* Modeled on BILRPT02's SORT/control-break report shape;
002300* the master read/rewrite idiom is VCHMNT01's.
002400*--------------------------------------------------------
002500* CHANGE LOG
002600*--------------------------------------------------------
002700* 1999-10-20  RJH  CR-4109  Original completion posting            CR-4109
002800*                           run for the TYLER conversion.          CR-4109
002900* 1999-11-15  RJH  CR-4122  Streak now checks every day            CR-4122
003000*                           strictly between the last              CR-4122
003100*                           achieved date and today for            CR-4122
003200*                           an unbroken run of off-days,           CR-4122
003300*                           not just the "yesterday" case.         CR-4122
003400* 1999-12-30  MDO  Y2K-07   All date compares now four-             Y2K-07
003500*                           digit-year YYYYMMDD; dropped            Y2K-07
003600*                           the old windowed-year logic.            Y2K-07
003700* 2000-03-02  DLP  CR-4136  Quota is no longer deducted on         CR-4136
003800*                           an off-day even when it was            CR-4136
003900*                           the off-day itself that met            CR-4136
004000*                           the achievement test.                  CR-4136
004100*--------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     COPY "slevt01.cbl".
005100
005200     COPY "slusr01.cbl".
005300
005400     COPY "sltsk01.cbl".
005500
005600     COPY "slprg01.cbl".
005700
005800     SELECT WORK-FILE
005900         ASSIGN TO "CPLWORK"
006000         ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT SORT-FILE
006300         ASSIGN TO "SORT".
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800     COPY "fdevt01.cbl".
006900
007000     COPY "fdusr01.cbl".
007100
007200     COPY "fdtsk01.cbl".
007300
007400     COPY "fdprg01.cbl".
007500
007600 FD  WORK-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 01  WORK-RECORD.
007900     05  WORK-USER-ID              PIC 9(9).
008000     05  WORK-TASK-ID              PIC 9(9).
008100     05  WORK-DATE                 PIC 9(8).
008200
008300 SD  SORT-FILE.
008400 01  SORT-RECORD.
008500     05  SORT-USER-ID              PIC 9(9).
008600     05  SORT-TASK-ID              PIC 9(9).
008700     05  SORT-DATE                 PIC 9(8).
008800
008900 WORKING-STORAGE SECTION.
009000
009100     COPY "wsstat01.cbl".
009200
009300     COPY "wscal01.cbl".
009400
009500 77  WORK-FILE-AT-END       PIC X     VALUE "N".
009600     88  WORK-FILE-IS-DONE      VALUE "Y".
009700
009800 77  USER-FOUND-FLAG        PIC X     VALUE "N".
009900     88  USER-WAS-FOUND         VALUE "Y".
010000
010100 77  TASK-FOUND-FLAG        PIC X     VALUE "N".
010200     88  TASK-WAS-FOUND         VALUE "Y".
010300
010400 77  EVENT-OFF-DAY-FLAG     PIC X     VALUE "N".
010500     88  EVENT-IS-OFF-DAY       VALUE "Y".
010600
010700 77  EVENT-WEEKDAY-NUM      PIC 9     COMP VALUE ZERO.
010800
010900 77  ALL-DAYS-OFF-FLAG      PIC X     VALUE "Y".
011000     88  ALL-DAYS-WERE-OFF      VALUE "Y".
011100
011200 77  QUOTA-ACHIEVED-FLAG    PIC X     VALUE "N".
011300     88  QUOTA-WAS-ACHIEVED     VALUE "Y".
011400
011500 77  XP-AWARDED             PIC 9(3)  VALUE ZERO.
011600
011700 77  CURRENT-USER-ID        PIC 9(9)  VALUE ZERO.
011800 77  FIRST-USER-FLAG        PIC X     VALUE "Y".
011900     88  FIRST-USER-OF-RUN      VALUE "Y".
012000
012100 77  USER-XP-TOTAL          PIC 9(6)  VALUE ZERO.
012200
012300 77  EVENTS-PROCESSED       PIC 9(6)  COMP VALUE ZERO.
012400 77  TOTAL-XP-AWARDED       PIC 9(7)  COMP VALUE ZERO.
012500 77  QUOTA-ACHIEVE-COUNT    PIC 9(6)  COMP VALUE ZERO.
012600
012700 77  LINE-COUNT             PIC 9(3)  COMP VALUE ZERO.
012800 77  PAGE-NUMBER            PIC 9(4)  COMP VALUE ZERO.
012900 77  MAXIMUM-LINES          PIC 9(3)  COMP VALUE 55.
013000
013100 01  PROGRESS-DETAIL-LINE.
013200     05  PROGRESS-USER-ID-OUT       PIC 9(9).
013300     05  FILLER                PIC X(2)  VALUE SPACE.
013400     05  PROGRESS-TASK-ID-OUT       PIC 9(9).
013500     05  FILLER                PIC X(2)  VALUE SPACE.
013600     05  PROGRESS-XP-AWARDED-OUT    PIC ZZ9.
013700     05  FILLER                PIC X(2)  VALUE SPACE.
013800     05  PROGRESS-CURRENT-XP-OUT    PIC -ZZZZ9.
013900     05  FILLER                PIC X(2)  VALUE SPACE.
014000     05  PROGRESS-QUOTA-OUT         PIC ZZZZ9.
014100     05  FILLER                PIC X(2)  VALUE SPACE.
014200     05  PROGRESS-STREAK-OUT        PIC ZZZZ9.
014300     05  FILLER                PIC X(2)  VALUE SPACE.
014400     05  PROGRESS-ACHIEVED-OUT      PIC X(10).
014500     05  FILLER                PIC X(78) VALUE SPACE.
014600
014700 01  PROGRESS-USER-TOTAL-LINE.
014800     05  FILLER                PIC X(9)  VALUE SPACE.
014900     05  FILLER                PIC X(23)
015000         VALUE "TOTAL XP AWARDED......".
015100     05  PROGRESS-USER-TOTAL-OUT    PIC ZZZ,ZZ9.
015200     05  FILLER                PIC X(93) VALUE SPACE.
015300
015400 01  PROGRESS-TITLE-LINE.
015500     05  FILLER                PIC X(30) VALUE SPACE.
015600     05  FILLER                PIC X(23)
015700         VALUE "TYLER DAILY PROGRESS REPORT".
015800     05  FILLER                PIC X(69) VALUE SPACE.
015900     05  FILLER                PIC X(5)  VALUE "PAGE:".
016000     05  PROGRESS-PAGE-NUMBER-OUT   PIC ZZZ9.
016100
016200 01  PROGRESS-COLUMN-LINE.
016300     05  FILLER                PIC X(7)  VALUE "USER ID".
016400     05  FILLER                PIC X(4)  VALUE SPACE.
016500     05  FILLER                PIC X(7)  VALUE "TASK ID".
016600     05  FILLER                PIC X(4)  VALUE SPACE.
016700     05  FILLER                PIC X(3)  VALUE "XP.".
016800     05  FILLER                PIC X(4)  VALUE SPACE.
016900     05  FILLER                PIC X(7)  VALUE "CURR-XP".
017000     05  FILLER                PIC X(3)  VALUE SPACE.
017100     05  FILLER                PIC X(5)  VALUE "QUOTA".
017200     05  FILLER                PIC X(4)  VALUE SPACE.
017300     05  FILLER                PIC X(6)  VALUE "STREAK".
017400     05  FILLER                PIC X(4)  VALUE SPACE.
017500     05  FILLER                PIC X(10) VALUE "ACHIEVED".
017600     05  FILLER                PIC X(74) VALUE SPACE.
017700
017800 01  PROGRESS-GRAND-TOTAL-LINE-1.
017900     05  FILLER            PIC X(20) VALUE "EVENTS PROCESSED....".
018000     05  PROGRESS-EVENTS-OUT        PIC ZZZ,ZZ9.
018100     05  FILLER                PIC X(105) VALUE SPACE.
018200
018300 01  PROGRESS-GRAND-TOTAL-LINE-2.
018400     05  FILLER            PIC X(20) VALUE "TOTAL XP AWARDED....".
018500     05  PROGRESS-TOTAL-XP-OUT      PIC ZZZ,ZZ9.
018600     05  FILLER                PIC X(105) VALUE SPACE.
018700
018800 01  PROGRESS-GRAND-TOTAL-LINE-3.
018900     05  FILLER            PIC X(20) VALUE "QUOTA ACHIEVEMENTS..".
019000     05  PROGRESS-QUOTA-CNT-OUT     PIC ZZZ,ZZ9.
019100     05  FILLER                PIC X(105) VALUE SPACE.
019200
019300 PROCEDURE DIVISION.
019400 PROGRAM-BEGIN.
019500     PERFORM OPENING-PROCEDURE.
019600     PERFORM MAIN-PROCESS.
019700     PERFORM CLOSING-PROCEDURE.
019800
019900 PROGRAM-EXIT.
020000     EXIT PROGRAM.
020100
020200 PROGRAM-DONE.
020300     STOP RUN.
020400
020500 OPENING-PROCEDURE.
020600     PERFORM SORT-EVENTS-BY-USER.
020700     OPEN I-O USER-MASTER.
020800     OPEN I-O TASK-FILE.
020900     OPEN OUTPUT PROGRESS-REPORT.
021000     OPEN INPUT WORK-FILE.
021100     PERFORM START-NEW-PAGE.
021200
021300 CLOSING-PROCEDURE.
021400     IF NOT FIRST-USER-OF-RUN
021500         PERFORM WRITE-USER-TOTAL-LINE.
021600     CLOSE USER-MASTER.
021700     CLOSE TASK-FILE.
021800     CLOSE WORK-FILE.
021900     PERFORM WRITE-GRAND-TOTALS.
022000     CLOSE PROGRESS-REPORT.
022100
022200 SORT-EVENTS-BY-USER.
022300     SORT SORT-FILE
022400         ON ASCENDING KEY SORT-USER-ID
022500                          SORT-TASK-ID
022600         USING COMPLETION-EVENTS
022700         GIVING WORK-FILE.
022800
022900 MAIN-PROCESS.
023000     PERFORM READ-NEXT-EVENT.
023100     PERFORM PROCESS-ALL-EVENTS
023200         UNTIL WORK-FILE-IS-DONE.
023300
023400 READ-NEXT-EVENT.
023500     READ WORK-FILE NEXT RECORD
023600         AT END
023700         MOVE "Y" TO WORK-FILE-AT-END.
023800
023900 PROCESS-ALL-EVENTS.
024000     PERFORM PROCESS-ONE-EVENT.
024100     PERFORM READ-NEXT-EVENT.
024200
024300 PROCESS-ONE-EVENT.
024400     PERFORM CHECK-USER-CONTROL-BREAK.
024500     PERFORM FIND-THE-USER.
024600     IF USER-WAS-FOUND
024700         PERFORM FIND-THE-TASK
024800         IF TASK-WAS-FOUND
024900             PERFORM POST-THE-COMPLETION
025000         END-IF
025100     END-IF.
025200
025300 CHECK-USER-CONTROL-BREAK.
025400     IF FIRST-USER-OF-RUN
025500         MOVE "N" TO FIRST-USER-FLAG
025600         MOVE WORK-USER-ID TO CURRENT-USER-ID
025700         MOVE ZERO TO USER-XP-TOTAL
025800     ELSE
025900     IF WORK-USER-ID NOT = CURRENT-USER-ID
026000         PERFORM WRITE-USER-TOTAL-LINE
026100         MOVE WORK-USER-ID TO CURRENT-USER-ID
026200         MOVE ZERO TO USER-XP-TOTAL.
026300
026400 FIND-THE-USER.
026500     MOVE WORK-USER-ID TO USER-ID.
026600     READ USER-MASTER RECORD
026700         INVALID KEY
026800         MOVE "N" TO USER-FOUND-FLAG
026900         NOT INVALID KEY
027000         MOVE "Y" TO USER-FOUND-FLAG.
027100     IF NOT USER-WAS-FOUND
027200         DISPLAY "TSKCPL01 - USER NOT ON FILE " WORK-USER-ID.
027300
027400 FIND-THE-TASK.
027500     MOVE WORK-TASK-ID TO TASK-ID.
027600     READ TASK-FILE RECORD
027700         INVALID KEY
027800         MOVE "N" TO TASK-FOUND-FLAG
027900         NOT INVALID KEY
028000         MOVE "Y" TO TASK-FOUND-FLAG.
028100     IF NOT TASK-WAS-FOUND
028200         DISPLAY "TSKCPL01 - TASK NOT ON FILE " WORK-TASK-ID.
028300
028400 POST-THE-COMPLETION.
028500     ADD 1 TO EVENTS-PROCESSED.
028600     SET TASK-IS-DONE TO TRUE.
028700     REWRITE TASK-RECORD
028800         INVALID KEY
028900         DISPLAY "TSKCPL01 - ERROR REWRITING TASK RECORD".
029000
029100     MOVE WORK-DATE TO DATE-WORK.
029200     PERFORM CALENDAR-WEEKDAY-OF-DATE.
029300     MOVE WEEKDAY-NUM TO EVENT-WEEKDAY-NUM.
029400     IF USER-OFF-DAY-FLAG (EVENT-WEEKDAY-NUM) = "Y"
029500         MOVE "Y" TO EVENT-OFF-DAY-FLAG
029600     ELSE
029700         MOVE "N" TO EVENT-OFF-DAY-FLAG.
029800
029900     MOVE ZERO TO XP-AWARDED.
030000     MOVE "N" TO QUOTA-ACHIEVED-FLAG.
030100
030200     IF NOT EVENT-IS-OFF-DAY
030300         MOVE TASK-XP TO XP-AWARDED
030400         ADD TASK-XP TO USER-CURRENT-XP.
030500
030600     IF (EVENT-IS-OFF-DAY
030700             OR USER-CURRENT-XP >= USER-DAILY-QUOTA)
030800             AND USER-LAST-ACHIEVED NOT = WORK-DATE
030900         MOVE "Y" TO QUOTA-ACHIEVED-FLAG
031000         PERFORM UPDATE-THE-STREAK
031100         IF NOT EVENT-IS-OFF-DAY
031200             SUBTRACT USER-DAILY-QUOTA FROM USER-CURRENT-XP
031300         END-IF
031400         MOVE WORK-DATE TO USER-LAST-ACHIEVED
031500         ADD 1 TO QUOTA-ACHIEVE-COUNT
031600     END-IF.
031700
031800     REWRITE USER-RECORD
031900         INVALID KEY
032000         DISPLAY "TSKCPL01 - ERROR REWRITING USER RECORD".
032100
032200     ADD XP-AWARDED TO USER-XP-TOTAL.
032300     ADD XP-AWARDED TO TOTAL-XP-AWARDED.
032400     PERFORM WRITE-DETAIL-LINE.
032500
032600*--------------------------------------------------------
032700* Streak update (rule 4).  A run survives either because          
032800* yesterday was the last achieved date, or because every          
032900* day strictly between the last achieved date and today           
033000* was one of the user's off-days.                                 
033100*--------------------------------------------------------
033200 UPDATE-THE-STREAK.
033300     IF USER-LAST-ACHIEVED = ZERO
033400         MOVE 1 TO USER-STREAK
033500     ELSE
033600         MOVE WORK-DATE TO DATE-WORK
033700         PERFORM CALENDAR-SUBTRACT-ONE-DAY
033800         IF DATE-WORK = USER-LAST-ACHIEVED
033900             ADD 1 TO USER-STREAK
034000         ELSE
034100             PERFORM CHECK-DAYS-BETWEEN-ARE-OFF
034200             IF ALL-DAYS-WERE-OFF
034300                 ADD 1 TO USER-STREAK
034400             ELSE
034500                 MOVE 1 TO USER-STREAK
034600             END-IF
034700         END-IF
034800     END-IF.
034900
035000 CHECK-DAYS-BETWEEN-ARE-OFF.
035100     MOVE "Y" TO ALL-DAYS-OFF-FLAG.
035200     MOVE ZERO TO DAYS-WALKED.
035300     MOVE USER-LAST-ACHIEVED TO DATE-WORK.
035400     PERFORM CALENDAR-ADD-ONE-DAY.
035500     PERFORM WALK-ONE-BETWEEN-DAY
035600         UNTIL DATE-WORK >= WORK-DATE
035700            OR DAYS-WALKED > MAX-DAYS-TO-WALK.
035800
035900 WALK-ONE-BETWEEN-DAY.
036000     PERFORM CALENDAR-WEEKDAY-OF-DATE.
036100     IF USER-OFF-DAY-FLAG (WEEKDAY-NUM) NOT = "Y"
036200         MOVE "N" TO ALL-DAYS-OFF-FLAG.
036300     PERFORM CALENDAR-ADD-ONE-DAY.
036400     ADD 1 TO DAYS-WALKED.
036500
036600*--------------------------------------------------------
036700* Report writing                                                  
036800*--------------------------------------------------------
036900 WRITE-DETAIL-LINE.
037000     IF LINE-COUNT > MAXIMUM-LINES
037100         PERFORM START-NEW-PAGE.
037200     MOVE WORK-USER-ID     TO PROGRESS-USER-ID-OUT.
037300     MOVE WORK-TASK-ID     TO PROGRESS-TASK-ID-OUT.
037400     MOVE XP-AWARDED    TO PROGRESS-XP-AWARDED-OUT.
037500     MOVE USER-CURRENT-XP   TO PROGRESS-CURRENT-XP-OUT.
037600     MOVE USER-DAILY-QUOTA  TO PROGRESS-QUOTA-OUT.
037700     MOVE USER-STREAK       TO PROGRESS-STREAK-OUT.
037800     IF QUOTA-WAS-ACHIEVED
037900         MOVE "QUOTA MET" TO PROGRESS-ACHIEVED-OUT
038000     ELSE
038100         MOVE SPACE TO PROGRESS-ACHIEVED-OUT.
038200     WRITE PROGRESS-PRINT-RECORD FROM PROGRESS-DETAIL-LINE.
038300     ADD 1 TO LINE-COUNT.
038400
038500 WRITE-USER-TOTAL-LINE.
038600     IF LINE-COUNT > MAXIMUM-LINES
038700         PERFORM START-NEW-PAGE.
038800     MOVE USER-XP-TOTAL TO PROGRESS-USER-TOTAL-OUT.
038900     WRITE PROGRESS-PRINT-RECORD FROM PROGRESS-USER-TOTAL-LINE.
039000     ADD 1 TO LINE-COUNT.
039100
039200 START-NEW-PAGE.
039300     ADD 1 TO PAGE-NUMBER.
039400     MOVE PAGE-NUMBER TO PROGRESS-PAGE-NUMBER-OUT.
039500     WRITE PROGRESS-PRINT-RECORD FROM PROGRESS-TITLE-LINE.
039600     WRITE PROGRESS-PRINT-RECORD FROM PROGRESS-COLUMN-LINE.
039700     MOVE ZERO TO LINE-COUNT.
039800
039900 WRITE-GRAND-TOTALS.
040000     MOVE EVENTS-PROCESSED    TO PROGRESS-EVENTS-OUT.
040100     MOVE TOTAL-XP-AWARDED    TO PROGRESS-TOTAL-XP-OUT.
040200     MOVE QUOTA-ACHIEVE-COUNT TO PROGRESS-QUOTA-CNT-OUT.
040300     WRITE PROGRESS-PRINT-RECORD FROM PROGRESS-GRAND-TOTAL-LINE-1.
040400     WRITE PROGRESS-PRINT-RECORD FROM PROGRESS-GRAND-TOTAL-LINE-2.
040500     WRITE PROGRESS-PRINT-RECORD FROM PROGRESS-GRAND-TOTAL-LINE-3.
040600
040700     COPY "plcal01.cbl".
