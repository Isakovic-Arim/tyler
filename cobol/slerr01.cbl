000100*--------------------------------------------------------
000200* SLERR01 - SELECT clause for the task-edit error report.
000300* 1999-10-16  RJH  CR-4105 New for the TYLER conversion.          
000400*--------------------------------------------------------
000500     SELECT ERROR-REPORT
000600         ASSIGN TO PRINTER
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS ERROR-FILE-STATUS.
