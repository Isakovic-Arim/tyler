000100*--------------------------------------------------------
000200* SLTSK01 - SELECT clause for the task file.
000300* 1989-02-20  RJH          Original voucher file SELECT.
000400* 1999-10-12  RJH  CR-4102 Retargeted at the TYLER task           
000500*                          file; added the by-user                
000600*                          alternate key for the                  
000700*                          relocation and edit passes.            
000800*--------------------------------------------------------
000900     SELECT TASK-FILE
001000         ASSIGN TO "TASKFIL"
001100         ORGANIZATION IS INDEXED
001200         ACCESS MODE IS DYNAMIC
001300         RECORD KEY IS TASK-ID
001400         ALTERNATE RECORD KEY IS TASK-USER-ID
001500             WITH DUPLICATES
001600         FILE STATUS IS TASK-FILE-STATUS.
