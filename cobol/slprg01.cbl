000100*--------------------------------------------------------
000200* SLPRG01 - SELECT clause for the progress report.
000300* 1999-10-12  RJH  CR-4102 New for the TYLER conversion,          
000400*                          patterned on BILRPT02's                
000500*                          PRINTER-FILE.                          
000600*--------------------------------------------------------
000700     SELECT PROGRESS-REPORT
000800         ASSIGN TO PRINTER
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS PROGRESS-FILE-STATUS.
